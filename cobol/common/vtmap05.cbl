000100*****************************************************************
000200*                                                               *
000300*                Ledger Balance Amount Parsing                  *
000400*                     For The VAT Tool (VATTOOL)                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         VTMAP05.
001200 AUTHOR.             V B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       05/12/1989.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1989-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*  REMARKS.          PARSES THE LEDGER-IN BALANCE COLUMN (AN
002100*                    18 BYTE TEXT FIELD) TO A PACKED SIGNED
002200*                    AMOUNT.  EMBEDDED SPACES ARE STRIPPED, A
002300*                    LONE DECIMAL COMMA IS TREATED AS A DECIMAL
002400*                    POINT WHEN NO DOT IS PRESENT, A BLANK
002500*                    BALANCE MEANS ZERO, ANYTHING ELSE THAT
002600*                    WON'T CONVERT IS RETURNED INVALID FOR
002700*                    LEDGER-LOAD TO ABORT THE RUN ON.
002800*
002900* CHANGES :
003000* 05/12/1989 VBC - CREATED AS PART OF THE ORIGINAL ACCOUNTING
003100*                  FIGURE WORK FOR SALES LEDGER (MAPS03 FAMILY).
003200* 19/09/1998 VBC - Y2K REVIEW - NO DATE CONTENT, NO CHANGE MADE.
003300* 16/04/2024 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003400*                  PREVIOUS NOTICES.
003500* 04/12/2025 VBC - RE-WRITTEN AS VTMAP05 FOR VATTOOL - ADDED THE
003600*                  COMMA-FOR-DOT SWAP AND THE BLANK-IS-ZERO RULE
003700*                  FOR THE NRA LEDGER EXTRACT WORK.
003800* 09/01/2026 VBC - VERSION LITERAL PULLED OUT TO 77-LEVEL, SHOP
003900*                  STYLE - VT-0119.
004000*
004100 ENVIRONMENT      DIVISION.
004200*================================
004300*
004400 COPY  "ENVDIV.COB".
004500 INPUT-OUTPUT     SECTION.
004600*--------------------------------
004700*
004800 DATA             DIVISION.
004900*================================
005000 WORKING-STORAGE  SECTION.
005100*--------------------------------
005200*
005300 01  VT-M05-WORK-FIELDS.
005400     03  VT-M05-TEXT             PIC X(18).
005500     03  VT-M05-DOT-COUNT        PIC 9(2)  COMP.
005600     03  VT-M05-COMMA-COUNT      PIC 9(2)  COMP.
005700     03  VT-M05-SIGN-SW          PIC X(1).
005800         88  VT-M05-IS-NEGATIVE        VALUE "-".
005900         88  VT-M05-IS-POSITIVE        VALUE "+".
006000     03  VT-M05-DIGIT-IX         PIC 9(2)  COMP.
006100     03  VT-M05-OUT-IX           PIC 9(2)  COMP.
006200     03  FILLER                  PIC X(05).
006300*
006400*  Edited working copy - the text is compressed left with no
006500*  spaces, decimal point only, optional leading sign, then
006600*  moved to a numeric-edited field to let COBOL do the actual
006700*  digit-by-digit conversion instead of us doing it by hand.
006800*
006900 01  VT-M05-CLEAN-TEXT           PIC X(18).
007000 01  VT-M05-CLEAN-EDITED REDEFINES VT-M05-CLEAN-TEXT
007100                                  PIC -9(14).99.
007200 01  VT-M05-CLEAN-CHARS REDEFINES VT-M05-CLEAN-TEXT.
007300     03  VT-M05-CLEAN-CHAR       OCCURS 18
007400                                  PIC X.
007500*
007600*  Alternate view of the raw text, one character per index, so
007700*  BB000 can test/copy a single position without reference
007800*  modification when the shop style of the day calls for a
007900*  subscripted table instead.
008000*
008100 01  VT-M05-TEXT-CHARS REDEFINES VT-M05-TEXT.
008200     03  VT-M05-TEXT-CHAR        OCCURS 18
008300                                  PIC X.
008400*
008500* 09/01/26 vbc - Version literal pulled out to 77-level, shop
008600*                style (see PY000/PYRGSTR/VACPRINT Prog-Name).
008700*
008800 77  VT-PROG-VERSION             PIC X(16)
008900                                 VALUE "VTMAP05 (1.0.03)".
009000*
009100 LINKAGE          SECTION.
009200*--------------------------------
009300*
009400***********
009500* VTMAP05 *
009600***********
009700*
009800 COPY  "LKVTM05.COB".
009900*
010000 PROCEDURE        DIVISION USING VT-M05-LINKAGE.
010100*=================================================
010200*
010300 AA000-MAIN.
010400*----------
010500     MOVE     "Y"        TO VT-M05-VALID-SW.
010600     MOVE     ZERO       TO VT-M05-BALANCE-OUT.
010700     MOVE     VT-M05-BALANCE-TEXT TO VT-M05-TEXT.
010800     IF       VT-M05-TEXT = SPACES
010900              GO TO ZZ900-EXIT.
011000*
011100     INSPECT  VT-M05-TEXT REPLACING ALL SPACE BY SPACE
011200              BEFORE INITIAL "X".
011300     PERFORM  BB000-STRIP-SPACES THRU BB000-EXIT.
011400*
011500     MOVE     ZERO TO VT-M05-DOT-COUNT VT-M05-COMMA-COUNT.
011600     INSPECT  VT-M05-TEXT TALLYING VT-M05-DOT-COUNT FOR ALL ".".
011700     INSPECT  VT-M05-TEXT TALLYING VT-M05-COMMA-COUNT
011800              FOR ALL ",".
011900     IF       VT-M05-DOT-COUNT = 0 AND VT-M05-COMMA-COUNT = 1
012000              INSPECT VT-M05-TEXT REPLACING FIRST "," BY ".".
012100*
012200     MOVE     VT-M05-TEXT TO VT-M05-CLEAN-TEXT.
012300     IF       VT-M05-CLEAN-EDITED IS NOT NUMERIC
012400              SET  VT-M05-BALANCE-INVALID TO TRUE
012500              GO TO ZZ900-EXIT.
012600     MOVE     VT-M05-CLEAN-EDITED TO VT-M05-BALANCE-OUT.
012700     GO TO    ZZ900-EXIT.
012800*
012900*  Squeeze out embedded spaces left-justified, e.g. "1 234.56"
013000*  -> "1234.56" - blanks in the middle of a figure are an Excel
013100*  thousands-separator habit, not part of the amount.
013200*
013300 BB000-STRIP-SPACES.
013400*--------------------
013500     MOVE     ZERO   TO VT-M05-OUT-IX.
013600     MOVE     1      TO VT-M05-DIGIT-IX.
013700     MOVE     SPACES TO VT-M05-CLEAN-TEXT.
013800 BB010-STRIP-LOOP.
013900*-----------------
014000     IF       VT-M05-DIGIT-IX > 18
014100              GO TO BB020-STRIP-DONE.
014200     IF       VT-M05-TEXT (VT-M05-DIGIT-IX:1) NOT = SPACE
014300              ADD  1 TO VT-M05-OUT-IX
014400              MOVE VT-M05-TEXT (VT-M05-DIGIT-IX:1)
014500                   TO VT-M05-CLEAN-TEXT (VT-M05-OUT-IX:1).
014600     ADD      1 TO VT-M05-DIGIT-IX.
014700     GO TO    BB010-STRIP-LOOP.
014800*
014900 BB020-STRIP-DONE.
015000*-----------------
015100     MOVE     VT-M05-CLEAN-TEXT TO VT-M05-TEXT.
015200 BB000-EXIT.
015300     EXIT.
015400*
015500 ZZ900-EXIT.
015600*-----------
015700     EXIT PROGRAM.
