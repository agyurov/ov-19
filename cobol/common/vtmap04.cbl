000100*****************************************************************
000200*                                                               *
000300*                Date Validation & Conversion                   *
000400*                     For The VAT Tool (VATTOOL)                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         VTMAP04.
001200 AUTHOR.             V B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       03/12/1989.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1989-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*  REMARKS.          DATE VALIDATION / CONVERSION FOR VATTOOL.
002100*                    ACCEPTS LEDGER DATES IN DD/MM/YYYY,
002200*                    YYYY-MM-DD OR DD.MM.YYYY (AUTO MODE, TRIED
002300*                    IN THAT ORDER) AND RETURNS CCYYMMDD BINARY,
002400*                    ISO TEXT AND DD/MM/YYYY TEXT.  ALSO REFORMATS
002500*                    A YYYYMM TAX PERIOD TO MM/YYYY FOR THE VIES
002600*                    HEADER.  VALIDATION IS DONE BY HAND - DAYS
002700*                    IN MONTH TABLE PLUS A LEAP YEAR TEST - NOT
002800*                    BY THE COMPILER'S INTRINSIC DATE FUNCTIONS,
002900*                    SO THE LOGIC CAN BE TRACED LINE BY LINE WHEN
003000*                    THE NRA CHANGE THE RULES AGAIN.
003100*
003200* CHANGES :
003300* 03/12/1989 VBC - CREATED AS MAPS04, DD/MM/CCYY <-> BINARY.
003400* 14/02/1994 VBC - ADDED CENTURY-BREAK FUDGE FOR 2 DIGIT YEARS.
003500* 22/11/1998 VBC - Y2K REVIEW - ALL CALLERS NOW PASS 4 DIGIT
003600*                  YEARS, CENTURY-BREAK FUDGE REMOVED.
003700* 17/06/2003 VBC - LEAP YEAR TEST CORRECTED FOR CENTURY YEARS
003800*                  NOT DIVISIBLE BY 400 (2100 BUG FOUND IN TEST).
003900* 16/04/2024 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004000*                  PREVIOUS NOTICES.
004100* 02/12/2025 VBC - RE-WRITTEN AS VTMAP04 FOR VATTOOL - DROPPED
004200*                  THE INTRINSIC FUNCTIONS, ADDED THE 3-FORMAT
004300*                  AUTO-DETECT AND THE YYYYMM/MM-YYYY PERIOD
004400*                  REFORMAT USED BY VIES-BUILD.
004500* 09/12/2025 VBC - FIXED DD.MM.YYYY FORMAT - WAS FALLING THROUGH
004600*                  TO YYYY-MM-DD TEST AND FAILING ON THE DOTS.
004700* 09/01/2026 VBC - VERSION LITERAL PULLED OUT TO 77-LEVEL, SHOP
004800*                  STYLE - VT-0119.
004900*
005000 ENVIRONMENT      DIVISION.
005100*================================
005200*
005300 COPY  "ENVDIV.COB".
005400 INPUT-OUTPUT     SECTION.
005500*--------------------------------
005600*
005700 DATA             DIVISION.
005800*================================
005900 WORKING-STORAGE  SECTION.
006000*--------------------------------
006100*
006200*  Days-in-month table, non-leap year - same REDEFINES-of-a-
006300*  literal trick as the tag table in WSVTTAG, one line, twelve
006400*  2-digit entries, no 12 way IF needed to find a month's limit.
006500*
006600 01  VT-M04-DIM-VALUES           PIC X(24)
006700                                  VALUE "312831303130313130313031".
006800 01  VT-M04-DIM-TABLE REDEFINES VT-M04-DIM-VALUES.
006900     03  VT-M04-DIM-ENTRY        OCCURS 12
007000                                  INDEXED BY VT-M04-DIM-IX
007100                                  PIC 9(2).
007200*
007300 01  VT-M04-WORK-FIELDS.
007400     03  VT-M04-SLASH-COUNT      PIC 9(2)  COMP.
007500     03  VT-M04-DOT-COUNT        PIC 9(2)  COMP.
007600     03  VT-M04-DASH-COUNT       PIC 9(2)  COMP.
007700     03  VT-M04-DAY-LIMIT        PIC 9(2).
007800     03  VT-M04-LEAP-SW          PIC X(1).
007900         88  VT-M04-IS-LEAP-YEAR       VALUE "Y".
008000         88  VT-M04-NOT-LEAP-YEAR      VALUE "N".
008100     03  VT-M04-YEAR-MOD-4       PIC 9(2).
008200     03  VT-M04-YEAR-MOD-100     PIC 9(2).
008300     03  VT-M04-YEAR-MOD-400     PIC 9(3).
008400     03  FILLER                  PIC X(05).
008500*
008600*  DD/MM/YYYY working breakdown - the same 10 bytes redefined
008700*  three ways below cover all three accepted input shapes.
008800*
008900 01  VT-M04-SLASH-FORM.
009000     03  VT-M04-SF-DD            PIC 99.
009100     03  FILLER                  PIC X.
009200     03  VT-M04-SF-MM            PIC 99.
009300     03  FILLER                  PIC X.
009400     03  VT-M04-SF-CCYY          PIC 9(4).
009500*
009600 01  VT-M04-ISO-FORM REDEFINES VT-M04-SLASH-FORM.
009700     03  VT-M04-IF-CCYY          PIC 9(4).
009800     03  FILLER                  PIC X.
009900     03  VT-M04-IF-MM            PIC 99.
010000     03  FILLER                  PIC X.
010100     03  VT-M04-IF-DD            PIC 99.
010200*
010300 01  VT-M04-DOT-FORM REDEFINES VT-M04-SLASH-FORM.
010400     03  VT-M04-DF-DD            PIC 99.
010500     03  FILLER                  PIC X.
010600     03  VT-M04-DF-MM            PIC 99.
010700     03  FILLER                  PIC X.
010800     03  VT-M04-DF-CCYY          PIC 9(4).
010900*
011000* 09/01/26 vbc - Version literal pulled out to 77-level, shop
011100*                style (see PY000/PYRGSTR/VACPRINT Prog-Name).
011200*
011300 77  VT-PROG-VERSION             PIC X(16)
011400                                 VALUE "VTMAP04 (1.0.03)".
011500*
011600 LINKAGE          SECTION.
011700*--------------------------------
011800*
011900***********
012000* VTMAP04 *
012100***********
012200*
012300 COPY  "LKVTM04.COB".
012400*
012500 PROCEDURE        DIVISION USING VT-M04-LINKAGE.
012600*=================================================
012700*
012800 AA000-MAIN.
012900*----------
013000     MOVE     "N"        TO VT-M04-VALID-SW.
013100     IF       VT-M04-PARSE-DATE
013200              PERFORM  BB000-TRY-SLASH-FORM THRU BB000-EXIT
013300     ELSE
013400              PERFORM  CC000-FORMAT-PERIOD  THRU CC000-EXIT.
013500     GO TO    ZZ900-EXIT.
013600*
013700*  DD/MM/YYYY - tried first, it is what most ledger exports use.
013800*
013900 BB000-TRY-SLASH-FORM.
014000*---------------------
014100     MOVE     VT-M04-DATE-TEXT TO VT-M04-SLASH-FORM.
014200     MOVE     ZERO TO VT-M04-SLASH-COUNT.
014300     INSPECT  VT-M04-DATE-TEXT TALLYING VT-M04-SLASH-COUNT
014400              FOR ALL "/".
014500     IF       VT-M04-SLASH-COUNT = 2
014600              MOVE VT-M04-SF-DD   TO VT-M04-DD-OUT
014700              MOVE VT-M04-SF-MM   TO VT-M04-MM-OUT
014800              MOVE VT-M04-SF-CCYY TO VT-M04-CCYY-OUT
014900              PERFORM BB900-VALIDATE THRU BB900-EXIT
015000              GO TO BB000-EXIT.
015100     GO TO    BB010-TRY-ISO-FORM.
015200*
015300*  YYYY-MM-DD - ISO form, as used by some ledger extracts.
015400*
015500 BB010-TRY-ISO-FORM.
015600*---------------------
015700     MOVE     VT-M04-DATE-TEXT TO VT-M04-ISO-FORM.
015800     MOVE     ZERO TO VT-M04-DASH-COUNT.
015900     INSPECT  VT-M04-DATE-TEXT TALLYING VT-M04-DASH-COUNT
016000              FOR ALL "-".
016100     IF       VT-M04-DASH-COUNT = 2
016200              MOVE VT-M04-IF-DD   TO VT-M04-DD-OUT
016300              MOVE VT-M04-IF-MM   TO VT-M04-MM-OUT
016400              MOVE VT-M04-IF-CCYY TO VT-M04-CCYY-OUT
016500              PERFORM BB900-VALIDATE THRU BB900-EXIT
016600              GO TO BB000-EXIT.
016700     GO TO    BB020-TRY-DOT-FORM.
016800*
016900*  DD.MM.YYYY - the older NRA paper-form notation, still shows
017000*  up from a handful of bookkeepers who export by hand.
017100*
017200 BB020-TRY-DOT-FORM.
017300*---------------------
017400     MOVE     VT-M04-DATE-TEXT TO VT-M04-DOT-FORM.
017500     MOVE     ZERO TO VT-M04-DOT-COUNT.
017600     INSPECT  VT-M04-DATE-TEXT TALLYING VT-M04-DOT-COUNT
017700              FOR ALL ".".
017800     IF       VT-M04-DOT-COUNT = 2
017900              MOVE VT-M04-DF-DD   TO VT-M04-DD-OUT
018000              MOVE VT-M04-DF-MM   TO VT-M04-MM-OUT
018100              MOVE VT-M04-DF-CCYY TO VT-M04-CCYY-OUT
018200              PERFORM BB900-VALIDATE THRU BB900-EXIT.
018300 BB000-EXIT.
018400     EXIT.
018500*
018600*  Common validation once DD/MM/CCYY have been split out of
018700*  whichever of the 3 shapes matched.  No intrinsic FUNCTION -
018800*  days-in-month table plus a hand-rolled leap year test.
018900*
019000 BB900-VALIDATE.
019100*---------------
019200     IF       VT-M04-DD-OUT NOT NUMERIC
019300         OR   VT-M04-MM-OUT NOT NUMERIC
019400         OR   VT-M04-CCYY-OUT NOT NUMERIC
019500         OR   VT-M04-MM-OUT < 01 OR > 12
019600         OR   VT-M04-DD-OUT < 01
019700              GO TO BB900-EXIT.
019800*
019900     SET      VT-M04-DIM-IX TO VT-M04-MM-OUT.
020000     MOVE     VT-M04-DIM-ENTRY (VT-M04-DIM-IX) TO VT-M04-DAY-LIMIT.
020100     IF       VT-M04-MM-OUT = 02
020200              PERFORM BB910-LEAP-TEST THRU BB910-EXIT
020300              IF  VT-M04-IS-LEAP-YEAR
020400                  MOVE 29 TO VT-M04-DAY-LIMIT.
020500*
020600     IF       VT-M04-DD-OUT > VT-M04-DAY-LIMIT
020700              GO TO BB900-EXIT.
020800*
020900     SET      VT-M04-DATE-VALID TO TRUE.
021000     MOVE     VT-M04-CCYY-OUT    TO VT-M04-ISO-DATE (1:4).
021100     MOVE     "-"                TO VT-M04-ISO-DATE (5:1).
021200     MOVE     VT-M04-MM-OUT      TO VT-M04-ISO-DATE (6:2).
021300     MOVE     "-"                TO VT-M04-ISO-DATE (8:1).
021400     MOVE     VT-M04-DD-OUT      TO VT-M04-ISO-DATE (9:2).
021500     MOVE     VT-M04-DD-OUT      TO VT-M04-DDMMYYYY-DATE (1:2).
021600     MOVE     "/"                TO VT-M04-DDMMYYYY-DATE (3:1).
021700     MOVE     VT-M04-MM-OUT      TO VT-M04-DDMMYYYY-DATE (4:2).
021800     MOVE     "/"                TO VT-M04-DDMMYYYY-DATE (6:1).
021900     MOVE     VT-M04-CCYY-OUT    TO VT-M04-DDMMYYYY-DATE (7:4).
022000 BB900-EXIT.
022100     EXIT.
022200*
022300*  Leap test : divisible by 4 and (not divisible by 100, or
022400*  divisible by 400) - the 2003 fix above, kept ever since.
022500*
022600 BB910-LEAP-TEST.
022700*----------------
022800     SET      VT-M04-NOT-LEAP-YEAR TO TRUE.
022900     DIVIDE   VT-M04-CCYY-OUT BY 4   GIVING VT-M04-YEAR-MOD-4
023000              REMAINDER VT-M04-YEAR-MOD-4.
023100     IF       VT-M04-YEAR-MOD-4 NOT = ZERO
023200              GO TO BB910-EXIT.
023300     DIVIDE   VT-M04-CCYY-OUT BY 100 GIVING VT-M04-YEAR-MOD-100
023400              REMAINDER VT-M04-YEAR-MOD-100.
023500     IF       VT-M04-YEAR-MOD-100 NOT = ZERO
023600              SET  VT-M04-IS-LEAP-YEAR TO TRUE
023700              GO TO BB910-EXIT.
023800     DIVIDE   VT-M04-CCYY-OUT BY 400 GIVING VT-M04-YEAR-MOD-400
023900              REMAINDER VT-M04-YEAR-MOD-400.
024000     IF       VT-M04-YEAR-MOD-400 = ZERO
024100              SET  VT-M04-IS-LEAP-YEAR TO TRUE.
024200 BB910-EXIT.
024300     EXIT.
024400*
024500*  YYYYMM -> MM/YYYY for the VIES header; a value already in
024600*  MM/YYYY passes straight through (VIES-BUILD.3).
024700*
024800 CC000-FORMAT-PERIOD.
024900*---------------------
025000     IF       VT-M04-PERIOD-IN (3:1) = "/"
025100              MOVE VT-M04-PERIOD-IN TO VT-M04-PERIOD-OUT
025200              GO TO CC000-EXIT.
025300     MOVE     VT-M04-PERIOD-IN (5:2) TO VT-M04-PERIOD-OUT (1:2).
025400     MOVE     "/"                    TO VT-M04-PERIOD-OUT (3:1).
025500     MOVE     VT-M04-PERIOD-IN (1:4) TO VT-M04-PERIOD-OUT (4:4).
025600 CC000-EXIT.
025700     EXIT.
025800*
025900 ZZ900-EXIT.
026000*-----------
026100     EXIT PROGRAM.
