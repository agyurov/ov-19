000100*********************************************
000200*                                          *
000300*  Record Layout For VIES.TXT              *
000400*     Intra-Community Recapitulative File  *
000500*     373 bytes + CR/LF, cp1251            *
000600*     Five section shapes, one VDR wide    *
000700*********************************************
000800*
000900*  NRA ships VHR/VDR/VTR/TTR/VIR as one flat file, each line
001000*  tagged by its first 3 bytes, all lines padded to the width
001100*  of the widest (VDR, 373 bytes exact - no FILLER needed on
001200*  that one, it already fills the record).  DD070/DD080 move
001300*  the header shapes once each, then DD080 loops VIR once per
001400*  WSVTVIE row.
001500*
001600*  The 12 byte money fields here are narrower than the 15
001700*  byte ones on POKUPKI/PRODAGBI/DEKLAR - NRA only wants an
001800*  8 digit base on VIES - same floating-dash, sign-if-negative
001900*  convention, just 8 dashes instead of 11.
002000*
002100* 07/12/25 vbc - Created.
002200*
002300 01  VT-VIT-VDR-LINE.
002400     03  VIT-VDR-TAG                 PIC X(3)  VALUE "VDR".
002500     03  VIT-VDR-DECLARER-ID         PIC X(15).
002600     03  VIT-VDR-DECLARER-NAME       PIC X(150).
002700     03  VIT-VDR-DECLARER-CITY       PIC X(50).
002800     03  VIT-VDR-DECLARER-POSTAL     PIC 9(4).
002900     03  VIT-VDR-DECLARER-ADDRESS    PIC X(150).
003000     03  VIT-VDR-DECLARER-PERS-TYPE  PIC X(1).
003100*
003200 01  VT-VIT-VHR-LINE REDEFINES VT-VIT-VDR-LINE.
003300     03  VIT-VHR-TAG                 PIC X(3).
003400     03  VIT-VHR-REPORTING-PERIOD    PIC X(7).
003500     03  VIT-VHR-TOTAL-REC-COUNT     PIC 9(5).
003600     03  FILLER                      PIC X(358).
003700*
003800 01  VT-VIT-VTR-LINE REDEFINES VT-VIT-VDR-LINE.
003900     03  VIT-VTR-TAG                 PIC X(3).
004000     03  VIT-VTR-REGISTERED-VAT      PIC X(15).
004100     03  VIT-VTR-REGISTERED-NAME     PIC X(150).
004200     03  VIT-VTR-REGISTERED-ADDRESS  PIC X(200).
004300     03  FILLER                      PIC X(5).
004400*
004500 01  VT-VIT-TTR-LINE REDEFINES VT-VIT-VDR-LINE.
004600     03  VIT-TTR-TAG                 PIC X(3).
004700     03  VIT-TTR-TOTAL-TAX-BASE      PIC --------9.99.
004800     03  VIT-TTR-VOD-TAX-BASE        PIC --------9.99.
004900     03  FILLER                      PIC X(346).
005000*
005100 01  VT-VIT-VIR-LINE REDEFINES VT-VIT-VDR-LINE.
005200     03  VIT-VIR-TAG                 PIC X(3).
005300     03  VIT-VIR-LINE-NUMBER         PIC 9(5).
005400     03  VIT-VIR-COUNTERPARTY-VAT    PIC X(15).
005500     03  VIT-VIR-GOODS-TAX-BASE      PIC --------9.99.
005600     03  VIT-VIR-TRIANGULAR-BASE     PIC --------9.99.
005700     03  VIT-VIR-SERVICES-TAX-BASE   PIC --------9.99.
005800     03  VIT-VIR-REPORTING-PERIOD    PIC X(7).
005900     03  FILLER                      PIC X(307).
