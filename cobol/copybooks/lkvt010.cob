000100*********************************************
000200*                                          *
000300*  Linkage Block For VT010                 *
000400*     (DEKLAR-AGGREGATION)                 *
000500*     Shared By VT000's Working-Storage    *
000600*     And VT010's Linkage Section          *
000700*********************************************
000800*
000900* 10/12/25 vbc - Created.
001000*
001100 01  VT-010-LINKAGE.
001200     03  VT-010-TAXPAYER-NAME    PIC X(50).
001300     03  VT-010-SUBMITTER        PIC X(50).
001400     03  VT-010-DUE-RECALC-SW    PIC X(1).
001500         88  VT-010-DUE-RECALC         VALUE "Y".
