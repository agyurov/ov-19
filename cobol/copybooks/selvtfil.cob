000100*********************************************************
000200*                                                      *
000300*   File-Control Entries For VATTOOL                   *
000400*      One Copybook, All Ten Files                     *
000500*                                                      *
000600*********************************************************
000700*
000800*  Ten files, same shape the shop always uses - line
000900*  sequential throughout, even the fixed width TXT
001000*  declarations, so the CRLF line end comes free on every
001100*  WRITE and we are not fighting the runtime over block
001200*  size.  Status bytes tested by ZZ900-Fatal-Abort.
001300*
001400* 07/12/25 vbc - Created.
001500*
001600*  RUN-PARM is not one of the NRA business files - it is the
001700*  operator's parameter card (taxpayer name, submitter person,
001800*  optional period override), same idea as a JCL PARM= string,
001900*  just kept as a one-line file so it can live in the run
002000*  folder alongside the ledger extract.
002100*
002200     SELECT VT-RUN-PARM     ASSIGN       VT-RUN-PARM-NAME
002300                            ORGANIZATION LINE SEQUENTIAL
002400                            STATUS       VT-RUN-PARM-STATUS.
002500*
002600     SELECT VT-LEDGER-IN    ASSIGN       VT-LEDGER-IN-NAME
002700                            ORGANIZATION LINE SEQUENTIAL
002800                            STATUS       VT-LEDGER-IN-STATUS.
002900*
003000     SELECT VT-POK-CSV      ASSIGN       VT-POK-CSV-NAME
003100                            ORGANIZATION LINE SEQUENTIAL
003200                            STATUS       VT-POK-CSV-STATUS.
003300*
003400     SELECT VT-PRD-CSV      ASSIGN       VT-PRD-CSV-NAME
003500                            ORGANIZATION LINE SEQUENTIAL
003600                            STATUS       VT-PRD-CSV-STATUS.
003700*
003800     SELECT VT-DEK-CSV      ASSIGN       VT-DEK-CSV-NAME
003900                            ORGANIZATION LINE SEQUENTIAL
004000                            STATUS       VT-DEK-CSV-STATUS.
004100*
004200     SELECT VT-VIE-CSV      ASSIGN       VT-VIE-CSV-NAME
004300                            ORGANIZATION LINE SEQUENTIAL
004400                            STATUS       VT-VIE-CSV-STATUS.
004500*
004600     SELECT VT-POK-TXT      ASSIGN       VT-POK-TXT-NAME
004700                            ORGANIZATION LINE SEQUENTIAL
004800                            STATUS       VT-POK-TXT-STATUS.
004900*
005000     SELECT VT-PRD-TXT      ASSIGN       VT-PRD-TXT-NAME
005100                            ORGANIZATION LINE SEQUENTIAL
005200                            STATUS       VT-PRD-TXT-STATUS.
005300*
005400     SELECT VT-DEK-TXT      ASSIGN       VT-DEK-TXT-NAME
005500                            ORGANIZATION LINE SEQUENTIAL
005600                            STATUS       VT-DEK-TXT-STATUS.
005700*
005800     SELECT VT-VIE-TXT      ASSIGN       VT-VIE-TXT-NAME
005900                            ORGANIZATION LINE SEQUENTIAL
006000                            STATUS       VT-VIE-TXT-STATUS.
006100*
006200     SELECT VT-SUMMARY      ASSIGN       VT-SUMMARY-NAME
006300                            ORGANIZATION LINE SEQUENTIAL
006400                            STATUS       VT-SUMMARY-STATUS.
006500*
