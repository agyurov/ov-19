000100*********************************************
000200*                                          *
000300*  Record Definition For DEKLAR            *
000400*     (Summary VAT Declaration) - One Row  *
000500*     Built by VT010, written by DD050/60  *
000600*********************************************
000700*
000800*  Every money field below that has no aggregation rule in
000900*  v1 is carried anyway, set to zero, so the record matches
001000*  the NRA field-by-field layout column for column.  See
001100*  SPEC section DEKLAR-AGGREGATION for the rule each earns.
001200*
001300* 03/12/25 vbc - Created.
001400* 11/12/25 vbc - Added VT-DEK-PRO-RATA-PCT, missed first time.
001500*
001600 01  VT-DEKLAR-RECORD.
001700     03  VT-DEK-VAT-NUMBER             PIC X(15).
001800     03  VT-DEK-TAXPAYER-NAME          PIC X(50).
001900     03  VT-DEK-TAX-PERIOD             PIC X(6).
002000     03  VT-DEK-SUBMITTER-PERSON       PIC X(50).
002100     03  VT-DEK-SALES-DOC-COUNT        PIC 9(15).
002200     03  VT-DEK-PURCHASES-DOC-COUNT    PIC 9(15).
002300     03  VT-DEK-SALES-TOTAL-TAX-BASE   PIC S9(10)V99 COMP-3.
002400     03  VT-DEK-SALES-TOTAL-VAT        PIC S9(10)V99 COMP-3.
002500     03  VT-DEK-SALES-BASE-20          PIC S9(10)V99 COMP-3.
002600     03  VT-DEK-SALES-VAT-20           PIC S9(10)V99 COMP-3.
002700     03  VT-DEK-SALES-BASE-ICA-82      PIC S9(10)V99 COMP-3.
002800     03  VT-DEK-SALES-VAT-ICA-82       PIC S9(10)V99 COMP-3.
002900     03  VT-DEK-SALES-VAT-PRIV-USE     PIC S9(10)V99 COMP-3.
003000     03  VT-DEK-SALES-BASE-9           PIC S9(10)V99 COMP-3.
003100     03  VT-DEK-SALES-VAT-9            PIC S9(10)V99 COMP-3.
003200     03  VT-DEK-SALES-BASE-0-CH3       PIC S9(10)V99 COMP-3.
003300     03  VT-DEK-SALES-BASE-0-ICS       PIC S9(10)V99 COMP-3.
003400     03  VT-DEK-SALES-BASE-0-OTHER     PIC S9(10)V99 COMP-3.
003500     03  VT-DEK-SALES-BASE-SVC-21-2    PIC S9(10)V99 COMP-3.
003600     03  VT-DEK-SALES-BASE-69-2-EU     PIC S9(10)V99 COMP-3.
003700     03  VT-DEK-SALES-BASE-EXEMPT      PIC S9(10)V99 COMP-3.
003800     03  VT-DEK-PUR-BASE-VAT-NO-CRED   PIC S9(10)V99 COMP-3.
003900     03  VT-DEK-PUR-BASE-FULL-CRED     PIC S9(10)V99 COMP-3.
004000     03  VT-DEK-PUR-VAT-FULL-CRED      PIC S9(10)V99 COMP-3.
004100     03  VT-DEK-PUR-BASE-PART-CRED     PIC S9(10)V99 COMP-3.
004200     03  VT-DEK-PUR-VAT-PART-CRED      PIC S9(10)V99 COMP-3.
004300     03  VT-DEK-PUR-ANNUAL-CORRECTION  PIC S9(10)V99 COMP-3.
004400     03  VT-DEK-PRO-RATA-PCT           PIC 9V99      COMP-3.
004500     03  VT-DEK-TOTAL-TAX-CREDIT       PIC S9(10)V99 COMP-3.
004600     03  VT-DEK-VAT-DUE                PIC S9(10)V99 COMP-3.
004700     03  VT-DEK-VAT-REFUNDABLE         PIC S9(10)V99 COMP-3.
004800     03  VT-DEK-VAT-OFFSET-92-1        PIC S9(10)V99 COMP-3.
004900     03  VT-DEK-VAT-PAID               PIC S9(10)V99 COMP-3.
005000     03  VT-DEK-VAT-REFUNDABLE-92-1    PIC S9(10)V99 COMP-3.
005100     03  VT-DEK-VAT-REFUNDABLE-92-3    PIC S9(10)V99 COMP-3.
005200     03  VT-DEK-VAT-REFUNDABLE-92-4    PIC S9(10)V99 COMP-3.
005300     03  FILLER                        PIC X(05).
