000100*********************************************
000200*                                          *
000300*  Record Definition For POKUPKI           *
000400*     (Purchases Journal) Working Table    *
000500*     Built by VT000, written by DD010/20  *
000600*********************************************
000700*
000800*  Row order is build order; the output JOURNAL-ROW-NUMBER is
000900*  assigned from 1 at write time (DD020), independent of any
001000*  key here - this table is not sorted.
001100*
001200*  Amount group occurs 7, column numbers match WSVTTAG so
001300*  AA020 can set VT-POK-AMT (VT-TAG-COLUMN) directly :
001400*     1 Base+Vat no credit   4 Base partial credit
001500*     2 Base full credit     5 Vat partial credit
001600*     3 Vat full credit      6 Annual correction (always 0)
001700*                            7 Base triangular   (always 0)
001800*
001900* 02/12/25 vbc - Created.
002000* 10/12/25 vbc - Max rows raised to 9999 after the Plovdiv
002100*                pilot run came in at just under 4,000 lines.
002200*
002300 01  VT-POK-MAX-ROWS             PIC 9(4)  COMP  VALUE 9999.
002400*
002500 01  VT-POKUPKI-TABLE.
002600     03  VT-POK-ROW-COUNT        PIC 9(4)  COMP  VALUE 0.
002700     03  VT-POK-ROW              OCCURS 9999
002800                                  INDEXED BY VT-POK-IX.
002900         05  VT-POK-VAT-NUMBER       PIC X(15).
003000         05  VT-POK-TAX-PERIOD       PIC X(6).
003100         05  VT-POK-DOCUMENT-TYPE    PIC X(2).
003200         05  VT-POK-DOCUMENT-NUMBER  PIC X(20).
003300         05  VT-POK-DOCUMENT-DATE-ISO  PIC X(10).
003400         05  VT-POK-DOCUMENT-DATE-DMY  PIC X(10).
003500         05  VT-POK-COUNTERPARTY-VAT PIC X(15).
003600         05  VT-POK-COUNTERPARTY-NAME PIC X(50).
003700         05  VT-POK-AMT              OCCURS 7
003800                                      PIC S9(10)V99 COMP-3.
003900         05  FILLER                  PIC X(05).
