000100*********************************************
000200*                                          *
000300*  Record Layout For PRODAGBI.TXT          *
000400*     NRA Fixed-Width Sales Journal        *
000500*     424 bytes + CR/LF, cp1251            *
000600*********************************************
000700*
000800*  Fields 1-10 are the same shape as POKUPKI.TXT (see
000900*  WSVTPKT), field 10 carries the cp1251 Cyrillic sales
001000*  description constant instead of the purchases one.  17
001100*  money columns follow, same floating-dash edit as POKUPKI.
001200*
001300*  No FILLER here either, same reason as WSVTPKT - 424 bytes
001400*  exact per the NRA spec, nothing left over to pad with.
001500*
001600* 06/12/25 vbc - Created.
001700* 09/01/26 vbc - Comment corrected - field 10 is the NRA's
001800*                literal Cyrillic text, not a transliteration
001900*                (ticket VT-0119).
002000*
002100 01  VT-PRD-TXT-LINE.
002200     03  PRT-02-02-VAT-NUMBER        PIC X(15).
002300     03  PRT-02-01-TAX-PERIOD        PIC X(6).
002400     03  PRT-02-03-BRANCH-NUMBER     PIC X(4).
002500     03  PRT-02-04-ROW-NUMBER        PIC 9(15).
002600     03  PRT-02-05-DOCUMENT-TYPE     PIC X(2).
002700     03  PRT-02-06-DOCUMENT-NUMBER   PIC X(20).
002800     03  PRT-02-07-DOCUMENT-DATE     PIC X(10).
002900     03  PRT-02-08-COUNTERPARTY-VAT  PIC X(15).
003000     03  PRT-02-09-COUNTERPARTY-NAME PIC X(50).
003100     03  PRT-02-10-GOODS-SVC-DESC    PIC X(30).
003200     03  PRT-02-10-TOTAL-TAX-BASE    PIC -----------9.99.
003300     03  PRT-02-20-TOTAL-VAT         PIC -----------9.99.
003400     03  PRT-02-11-BASE-20           PIC -----------9.99.
003500     03  PRT-02-21-VAT-20            PIC -----------9.99.
003600     03  PRT-02-12-BASE-ICA          PIC -----------9.99.
003700     03  PRT-02-26-BASE-RC-ART82     PIC -----------9.99.
003800     03  PRT-02-22-VAT-ICA-AND-82    PIC -----------9.99.
003900     03  PRT-02-23-VAT-PRIVATE-USE   PIC -----------9.99.
004000     03  PRT-02-13-BASE-9            PIC -----------9.99.
004100     03  PRT-02-24-VAT-9             PIC -----------9.99.
004200     03  PRT-02-14-BASE-0-CHAPTER3   PIC -----------9.99.
004300     03  PRT-02-15-BASE-0-ICS        PIC -----------9.99.
004400     03  PRT-02-16-BASE-0-OTHER      PIC -----------9.99.
004500     03  PRT-02-17-BASE-SVC-21-2     PIC -----------9.99.
004600     03  PRT-02-18-BASE-69-2-EU      PIC -----------9.99.
004700     03  PRT-02-19-BASE-EXEMPT       PIC -----------9.99.
004800     03  PRT-02-25-BASE-TRIANGULAR   PIC -----------9.99.
004900     03  PRT-02-27-SPECIAL-SUPPLY    PIC X(2).
