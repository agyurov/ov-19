000100*********************************************
000200*                                          *
000300*  Run-Summary Message Table (Fixed)       *
000400*     VAT Monthly Declaration - VATTOOL    *
000500*                                          *
000600*********************************************
000700*
000800*  One fixed text per message number, picked up by ZZ050 and
000900*  ZZ900 and written to VT-SUMMARY with the variable part
001000*  (row/tag/field names etc.) concatenated on the end by the
001100*  calling paragraph - same REDEFINES-of-literal trick as
001200*  WSVTTAG so there is one place to reword a message.
001300*
001400* 08/12/25 vbc - Created.
001500* 15/12/25 vbc  - Reworded msg 6 after the Plovdiv office asked
001600*                 what "recalculated" meant on the printout.
001700*
001800 01  VT-MSG-TABLE-VALUES.
001900     03  FILLER PIC X(60) VALUE
002000         "01 Unknown tax-grid tag(s) skipped on row                   ".
002100     03  FILLER PIC X(60) VALUE
002200         "02 Unrecognized document_type, passed through unchanged     ".
002300     03  FILLER PIC X(60) VALUE
002400         "03 Field truncated on output                                ".
002500     03  FILLER PIC X(60) VALUE
002600         "04 Tag collision - run aborted, see detail above            ".
002700     03  FILLER PIC X(60) VALUE
002800         "05 No company VAT number found in ledger - run aborted      ".
002900     03  FILLER PIC X(60) VALUE
003000         "06 Vat due / refundable recalculated from the new totals    ".
003100     03  FILLER PIC X(60) VALUE
003200         "07 Malformed balance amount - run aborted                   ".
003300     03  FILLER PIC X(60) VALUE
003400         "08 Unparseable date value(s) - run aborted                  ".
003500*
003600 01  VT-MSG-TABLE REDEFINES VT-MSG-TABLE-VALUES.
003700     03  VT-MSG-ENTRY                OCCURS 8
003800                                      INDEXED BY VT-MSG-IX.
003900         05  VT-MSG-NUMBER    PIC X(2).
004000         05  VT-MSG-TEXT      PIC X(58).
004100*
004200 01  VT-MSG-CONSTANTS.
004300     03  VT-MSG-UNKNOWN-TAG          PIC 9(2) VALUE 1.
004400     03  VT-MSG-BAD-DOC-TYPE         PIC 9(2) VALUE 2.
004500     03  VT-MSG-TRUNCATED            PIC 9(2) VALUE 3.
004600     03  VT-MSG-TAG-COLLISION        PIC 9(2) VALUE 4.
004700     03  VT-MSG-NO-COMPANY-VAT       PIC 9(2) VALUE 5.
004800     03  VT-MSG-DUE-RECALC           PIC 9(2) VALUE 6.
004900     03  VT-MSG-BAD-BALANCE          PIC 9(2) VALUE 7.
005000     03  VT-MSG-BAD-DATE             PIC 9(2) VALUE 8.
005100*
005200*  One print line built by ZZ050/ZZ900, message text plus the
005300*  caller's variable detail, moved whole to VT-SUMMARY-LINE.
005400*
005500 01  VT-MSG-LINE.
005600     03  VT-MSG-LINE-TEXT            PIC X(58).
005700     03  VT-MSG-LINE-DETAIL          PIC X(142).
