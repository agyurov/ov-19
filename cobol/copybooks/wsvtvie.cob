000100*********************************************
000200*                                          *
000300*  Record Definition For VIES              *
000400*     (Intra-Community Recap) Working Area *
000500*     Built by VT020, written by DD070/80  *
000600*********************************************
000700*
000800*  VHR/VDR/VTR are single values, no OCCURS needed.  VIR is
000900*  one row per EU counterparty with a nonzero services base,
001000*  in ascending VAT-number order (CC010 sorts it in place
001100*  with the same straight insertion the shop has always used
001200*  for short runs - see CC015).
001300*
001400*  Goods and triangular bases are always zero in v1 so are
001500*  not carried in the table; DD080 moves zero straight into
001600*  those two output fields.
001700*
001800* 05/12/25 vbc - Created.
001900*
002000 01  VT-VIE-MAX-ROWS              PIC 9(4) COMP VALUE 9999.
002100*
002200 01  VT-VIES-HEADER.
002300     03  VT-VIE-REPORTING-PERIOD  PIC X(7).
002400     03  VT-VIE-DECLARER-ID       PIC X(15).
002500     03  VT-VIE-DECLARER-NAME     PIC X(150).
002600     03  VT-VIE-REGISTERED-VAT    PIC X(15).
002700     03  VT-VIE-REGISTERED-NAME   PIC X(150).
002800     03  VT-VIE-TOTAL-TAX-BASE    PIC S9(10)V99 COMP-3.
002900     03  FILLER                  PIC X(05).
003000*
003100 01  VT-VIES-TABLE.
003200     03  VT-VIR-ROW-COUNT         PIC 9(4) COMP VALUE 0.
003300     03  VT-VIR-ROW               OCCURS 9999
003400                                   INDEXED BY VT-VIR-IX.
003500         05  VT-VIR-COUNTERPARTY-VAT     PIC X(15).
003600         05  VT-VIR-SERVICES-TAX-BASE    PIC S9(10)V99 COMP-3.
003700         05  FILLER                      PIC X(05).
