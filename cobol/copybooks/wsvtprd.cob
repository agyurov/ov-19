000100*********************************************
000200*                                          *
000300*  Record Definition For PRODAGBI          *
000400*     (Sales Journal) Working Table        *
000500*     Built by VT000, written by DD030/40  *
000600*********************************************
000700*
000800*  Amount group occurs 15, column numbers match WSVTTAG :
000900*     1  Base 20%              9  Base 0% chapter 3
001000*     2  Vat  20%             10  Base 0% ICS
001100*     3  Base intra-comm acq  11  Base 0% other
001200*     4  Base reverse chg 82  12  Base services 21(2)
001300*     5  Vat  ICA and 82      13  Base 69(2) EU
001400*     6  Vat  private use     14  Base exempt
001500*     7  Base 9%              15  Base triangular (always 0)
001600*     8  Vat  9%
001700*
001800*  TOTAL-TAX-BASE = sum of the 11 base columns
001900*                   (1,3,4,7,9,10,11,12,13,14,15)
002000*  TOTAL-VAT      = sum of the 4 vat columns (2,5,6,8)
002100*  Both are stored per row, not recomputed at write time.
002200*
002300* 02/12/25 vbc - Created.
002400* 10/12/25 vbc - Max rows raised to 9999, same as POKUPKI.
002500*
002600 01  VT-PRD-MAX-ROWS             PIC 9(4)  COMP  VALUE 9999.
002700*
002800 01  VT-PRODAGBI-TABLE.
002900     03  VT-PRD-ROW-COUNT        PIC 9(4)  COMP  VALUE 0.
003000     03  VT-PRD-ROW              OCCURS 9999
003100                                  INDEXED BY VT-PRD-IX.
003200         05  VT-PRD-VAT-NUMBER       PIC X(15).
003300         05  VT-PRD-TAX-PERIOD       PIC X(6).
003400         05  VT-PRD-DOCUMENT-TYPE    PIC X(2).
003500         05  VT-PRD-DOCUMENT-NUMBER  PIC X(20).
003600         05  VT-PRD-DOCUMENT-DATE-ISO  PIC X(10).
003700         05  VT-PRD-DOCUMENT-DATE-DMY  PIC X(10).
003800         05  VT-PRD-COUNTERPARTY-VAT PIC X(15).
003900         05  VT-PRD-COUNTERPARTY-NAME PIC X(50).
004000         05  VT-PRD-AMT              OCCURS 15
004100                                      PIC S9(10)V99 COMP-3.
004200         05  VT-PRD-TOTAL-TAX-BASE   PIC S9(10)V99 COMP-3.
004300         05  VT-PRD-TOTAL-VAT        PIC S9(10)V99 COMP-3.
004400         05  FILLER                  PIC X(05).
