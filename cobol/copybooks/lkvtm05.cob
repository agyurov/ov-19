000100*********************************************
000200*                                          *
000300*  Linkage Block For VTMAP05               *
000400*     Shared By The Caller's Working-      *
000500*     Storage And The Callee's Linkage     *
000600*     Section - One Copybook, Both Sides   *
000700*********************************************
000800*
000900* 10/12/25 vbc - Created, split out of VTMAP05 so VT000 can
001000*                hold the parameter block in its own working
001100*                storage instead of guessing the layout.
001200*
001300 01  VT-M05-LINKAGE.
001400     03  VT-M05-BALANCE-TEXT     PIC X(18).
001500     03  VT-M05-VALID-SW         PIC X(1).
001600         88  VT-M05-BALANCE-VALID      VALUE "Y".
001700         88  VT-M05-BALANCE-INVALID    VALUE "N".
001800     03  VT-M05-BALANCE-OUT      PIC S9(10)V99 COMP-3.
