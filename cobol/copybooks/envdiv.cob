000100*********************************************************
000200*                                                      *
000300*   Common Environment Division Entries                *
000400*       Shared By All Applewood Programs               *
000500*                                                      *
000600*********************************************************
000700*
000800* 29/01/09 vbc - Created for Open Cobol / GnuCobol migration,
000900*                one copy shared by every program so that
001000*                SPECIAL-NAMES stay in step shop wide.
001100* 14/11/25 vbc  - Added UPSI-0 for the VAT tool's test-mode
001200*                 switch (VT000 dry-run, no files written).
001300*
001400 CONFIGURATION SECTION.
001500*----------------------
001600 SOURCE-COMPUTER.  IBM-PC.
001700 OBJECT-COMPUTER.  IBM-PC.
001800 SPECIAL-NAMES.
001900     C01                  IS TOP-OF-FORM
002000     CLASS NUMERIC-TAG    IS "0" THRU "9"
002100     UPSI-0               ON STATUS IS VT-TEST-MODE-ON
002200                           OFF STATUS IS VT-TEST-MODE-OFF.
002300*
