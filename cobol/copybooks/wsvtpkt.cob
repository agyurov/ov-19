000100*********************************************
000200*                                          *
000300*  Record Layout For POKUPKI.TXT           *
000400*     NRA Fixed-Width Purchases Journal    *
000500*     274 bytes + CR/LF, single byte nat'l *
000600*     code page (cp1251) - see SPEC notes  *
000700*********************************************
000800*
000900*  Built field by field in WS then moved whole to the FD
001000*  record in DD020 - X fields left justify, 9 fields zero
001100*  fill and the floating-dash edited money fields space pad
001200*  on a plain MOVE, so no STRING/padding logic is needed here.
001300*
001400*  Money fields use 11 floating dashes + 9.99 = 15 bytes,
001500*  same width as the NRA column, sign shown only when the
001600*  amount is negative (03-30 base+vat no credit can be).
001700*
001800*  No FILLER on this one - the NRA spec gives 274 bytes exact,
001900*  column by column, and every byte of it is already spoken
002000*  for, so there is no slack left to pad.
002100*
002200* 06/12/25 vbc - Created.
002300*
002400 01  VT-POK-TXT-LINE.
002500     03  PKT-03-02-VAT-NUMBER        PIC X(15).
002600     03  PKT-03-01-TAX-PERIOD        PIC X(6).
002700     03  PKT-03-03-BRANCH-NUMBER     PIC X(4).
002800     03  PKT-03-04-ROW-NUMBER        PIC 9(15).
002900     03  PKT-03-05-DOCUMENT-TYPE     PIC X(2).
003000     03  PKT-03-06-DOCUMENT-NUMBER   PIC X(20).
003100     03  PKT-03-07-DOCUMENT-DATE     PIC X(10).
003200     03  PKT-03-08-COUNTERPARTY-VAT  PIC X(15).
003300     03  PKT-03-09-COUNTERPARTY-NAME PIC X(50).
003400     03  PKT-03-10-GOODS-SVC-DESC    PIC X(30).
003500     03  PKT-03-30-BASE-VAT-NO-CRED  PIC -----------9.99.
003600     03  PKT-03-31-BASE-FULL-CRED    PIC -----------9.99.
003700     03  PKT-03-41-VAT-FULL-CRED     PIC -----------9.99.
003800     03  PKT-03-32-BASE-PART-CRED    PIC -----------9.99.
003900     03  PKT-03-42-VAT-PART-CRED     PIC -----------9.99.
004000     03  PKT-03-43-ANNUAL-CORRECTN   PIC -----------9.99.
004100     03  PKT-03-44-BASE-TRIANGULAR   PIC -----------9.99.
004200     03  PKT-03-45-SPECIAL-SUPPLY    PIC X(2).
