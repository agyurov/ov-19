000100*********************************************
000200*                                          *
000300*  Tax-Grid Tag Mapping Table (Fixed)      *
000400*     VAT Monthly Declaration - VATTOOL    *
000500*                                          *
000600*********************************************
000700*
000800* This is a maintained lookup the NRA publishes each circular
000900* (tag -> journal/column/sign).  For the batch tool it is fixed
001000* at compile time - same trick as the Alpha/Ar1 lookup table in
001100* MAPS09, a literal string of fixed size entries REDEFINEd into
001200* an OCCURS table so we look it up with a plain SEARCH instead
001300* of 20 IF's.
001400*
001500* Entry layout, 9 chars each :
001600*    Tag code   (5)   left justified, space filled
001700*    Table id   (1)   0 = none, 1 = POKUPKI, 2 = PRODAGBI
001800*    Column no  (2)   zero filled, index into the table's
001900*                     amount OCCURS group (see WSVTPOK/WSVTPRD)
002000*    Sign       (1)   "+" or "-" , space when table id = 0
002100*
002200* 12/12/25 vbc - Created from the December NRA grid circular.
002300* 18/12/25 vbc - Added 19RC as a known tag with no target, per
002400*                PY/VT001 query from the Sofia office.
002500* 09/01/26 vbc - Circular spells the no-target tag lowercase,
002600*                "19rc" - table entry was upper case, so a ledger
002700*                record carrying it exactly as specced missed the
002800*                SEARCH and was misclassified as an unknown tag
002900*                (VT-0129).
003000*
003100 01  VT-TAG-TABLE-VALUES.
003200     03  FILLER              PIC X(9)   VALUE "11   201-".
003300     03  FILLER              PIC X(9)   VALUE "12_1 203+".
003400     03  FILLER              PIC X(9)   VALUE "12_2 204+".
003500     03  FILLER              PIC X(9)   VALUE "13   207-".
003600     03  FILLER              PIC X(9)   VALUE "14   209-".
003700     03  FILLER              PIC X(9)   VALUE "15   210-".
003800     03  FILLER              PIC X(9)   VALUE "16   211-".
003900     03  FILLER              PIC X(9)   VALUE "17   212-".
004000     03  FILLER              PIC X(9)   VALUE "18   213-".
004100     03  FILLER              PIC X(9)   VALUE "19   214-".
004200     03  FILLER              PIC X(9)   VALUE "19rc 000 ".
004300     03  FILLER              PIC X(9)   VALUE "21   202-".
004400     03  FILLER              PIC X(9)   VALUE "22   205-".
004500     03  FILLER              PIC X(9)   VALUE "23   206-".
004600     03  FILLER              PIC X(9)   VALUE "24   208-".
004700     03  FILLER              PIC X(9)   VALUE "30   101+".
004800     03  FILLER              PIC X(9)   VALUE "31   102+".
004900     03  FILLER              PIC X(9)   VALUE "32   104+".
005000     03  FILLER              PIC X(9)   VALUE "41   103+".
005100     03  FILLER              PIC X(9)   VALUE "42   105+".
005200*
005300 01  VT-TAG-TABLE REDEFINES VT-TAG-TABLE-VALUES.
005400     03  VT-TAG-ENTRY                   OCCURS 20
005500                                         INDEXED BY VT-TAG-IX.
005600         05  VT-TAG-CODE         PIC X(5).
005700         05  VT-TAG-TABLE-ID     PIC 9(1).
005800             88  VT-TAG-NO-TABLE          VALUE 0.
005900             88  VT-TAG-IS-POKUPKI        VALUE 1.
006000             88  VT-TAG-IS-PRODAGBI       VALUE 2.
006100         05  VT-TAG-COLUMN       PIC 9(2).
006200         05  VT-TAG-SIGN         PIC X(1).
006300             88  VT-TAG-SIGN-PLUS          VALUE "+".
006400             88  VT-TAG-SIGN-MINUS         VALUE "-".
006500*
006600* Table-id / column constants so AA020 doesn't hard code 1/2.
006700*
006800 01  VT-TAG-CONSTANTS.
006900     03  VT-POKUPKI-TABLE-ID     PIC 9(1) VALUE 1.
007000     03  VT-PRODAGBI-TABLE-ID    PIC 9(1) VALUE 2.
007100     03  VT-POK-COLS             PIC 9(2) VALUE 7.
007200     03  VT-PRD-COLS             PIC 9(2) VALUE 15.
