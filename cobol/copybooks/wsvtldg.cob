000100*********************************************
000200*                                          *
000300*  Record Definition For Ledger Extract    *
000400*     Input To VATTOOL (VT000)             *
000500*     One line per G/L journal entry       *
000600*********************************************
000700*
000800*  Source is a comma separated variable length line with a
000900*  header row.  Columns read as text then validated/converted
001000*  by AA010/AA011 using VTMAP04 (dates) and VTMAP05 (amount).
001100*
001200* 01/12/25 vbc - Created.
001300* 09/12/25 vbc - Widened VT-LDG-PARTNER-NAME to 50 per NRA note.
001400*
001500 01  VT-LEDGER-LINE              PIC X(600).
001600*
001700 01  VT-LEDGER-FIELDS.
001800     03  VT-LDG-COMPANY-VAT      PIC X(15).
001900     03  VT-LDG-PARTNER-NAME     PIC X(50).
002000     03  VT-LDG-COUNTERPARTY-VAT PIC X(15).
002100     03  VT-LDG-TAX-TAG-IDS      PIC X(60).
002200     03  VT-LDG-BALANCE-TXT      PIC X(18).
002300     03  VT-LDG-POSTING-DATE     PIC X(10).
002400     03  VT-LDG-PURCHASE-REF     PIC X(20).
002500     03  VT-LDG-SALES-MOVE-NAME  PIC X(20).
002600     03  VT-LDG-DOCUMENT-TYPE    PIC X(20).
002700     03  VT-LDG-DOCUMENT-DATE    PIC X(10).
002800     03  FILLER                  PIC X(05).
002900*
003000*  Fields derived from the above once parsed/validated.
003100*
003200 01  VT-LEDGER-DERIVED.
003300     03  VT-LDG-BALANCE          PIC S9(10)V99 COMP-3.
003400     03  VT-LDG-POSTING-BIN      BINARY-LONG.
003500     03  VT-LDG-POSTING-YYYYMM   PIC 9(6).
003600     03  VT-LDG-DOCUMENT-BIN     BINARY-LONG.
003700     03  VT-LDG-DOCUMENT-ISO     PIC X(10).
003800     03  VT-LDG-DOCUMENT-DDMMYY  PIC X(10).
003900     03  FILLER                  PIC X(05).
004000*
004100*  Per-record tag work table.  A ledger line can carry several
004200*  tags (TAX-TAG-IDS is comma separated); each tag shares the
004300*  record's one balance as its tag amount, per LEDGER-LOAD.4.
004400*
004500 01  VT-LEDGER-TAG-WORK.
004600     03  VT-LDG-TAG-COUNT        PIC 9(2)  COMP.
004700     03  VT-LDG-TAG-ENTRY        OCCURS 20
004800                                 INDEXED BY VT-LDG-TAG-IX.
004900         05  VT-LDG-TAG-CODE     PIC X(5).
005000     03  FILLER                  PIC X(05).
005100*
