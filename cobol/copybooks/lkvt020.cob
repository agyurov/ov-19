000100*********************************************
000200*                                          *
000300*  Linkage Block For VT020                 *
000400*     (VIES-BUILD)                         *
000500*     Shared By VT000's Working-Storage    *
000600*     And VT020's Linkage Section          *
000700*********************************************
000800*
000900* 10/12/25 vbc - Created.
001000*
001100 01  VT-020-LINKAGE.
001200     03  VT-020-COMPANY-VAT      PIC X(15).
001300     03  VT-020-TAXPAYER-NAME    PIC X(50).
001400     03  VT-020-SUBMITTER        PIC X(50).
001500     03  VT-020-PERIOD-OVERRIDE  PIC X(7).
