000100*********************************************
000200*                                          *
000300*  Linkage Block For VTMAP04               *
000400*     Shared By The Caller's Working-      *
000500*     Storage And The Callee's Linkage     *
000600*     Section - One Copybook, Both Sides   *
000700*********************************************
000800*
000900* 10/12/25 vbc - Created, split out of VTMAP04 so VT000 can
001000*                hold the parameter block in its own working
001100*                storage instead of guessing the layout.
001200*
001300 01  VT-M04-LINKAGE.
001400     03  VT-M04-FUNCTION         PIC X(1).
001500         88  VT-M04-PARSE-DATE         VALUE "P".
001600         88  VT-M04-FORMAT-PERIOD      VALUE "F".
001700     03  VT-M04-DATE-TEXT        PIC X(10).
001800     03  VT-M04-VALID-SW         PIC X(1).
001900         88  VT-M04-DATE-VALID         VALUE "Y".
002000         88  VT-M04-DATE-INVALID       VALUE "N".
002100     03  VT-M04-CCYY-OUT         PIC 9(4).
002200     03  VT-M04-MM-OUT           PIC 99.
002300     03  VT-M04-DD-OUT           PIC 99.
002400     03  VT-M04-ISO-DATE         PIC X(10).
002500     03  VT-M04-DDMMYYYY-DATE    PIC X(10).
002600     03  VT-M04-PERIOD-IN        PIC X(7).
002700     03  VT-M04-PERIOD-OUT       PIC X(7).
