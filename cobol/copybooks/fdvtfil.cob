000100*********************************************************
000200*                                                      *
000300*   File Section Entries For VATTOOL                   *
000400*      One Copybook, All Ten Files                     *
000500*      (Pair To SELVTFIL.COB In File-Control)          *
000600*                                                      *
000700*********************************************************
000800*
000900*  Each FD record is the widest line that file ever
001000*  carries - the CSV ones are one flat line buffer built
001100*  in working storage and moved across whole, the TXT ones
001200*  match their NRA layout exactly (see WSVTPKT/PRT/DKT/VIT).
001300*
001400* 07/12/25 vbc - Created.
001500* 09/01/26 vbc - VT-FILE-NAMES-AND-STATUS now carries a default
001600*                VALUE on every -NAME cell (see WSNAMES' file-34
001700*                etc.) - the run was opening every file against
001800*                spaces, nothing had ever moved a name into them
001900*                (VT-0124).
002000*
002100 FD  VT-RUN-PARM.
002200 01  VT-RUN-PARM-LINE.
002300     03  VT-PARM-TAXPAYER-NAME   PIC X(50).
002400     03  VT-PARM-SUBMITTER       PIC X(50).
002500     03  VT-PARM-PERIOD-OVERRIDE PIC X(7).
002600     03  FILLER                  PIC X(13).
002700*
002800 FD  VT-LEDGER-IN.
002900 01  VT-LEDGER-IN-LINE           PIC X(600).
003000*
003100 FD  VT-POK-CSV.
003200 01  VT-POK-CSV-LINE             PIC X(300).
003300*
003400 FD  VT-PRD-CSV.
003500 01  VT-PRD-CSV-LINE             PIC X(450).
003600*
003700 FD  VT-DEK-CSV.
003800 01  VT-DEK-CSV-LINE             PIC X(600).
003900*
004000 FD  VT-VIE-CSV.
004100 01  VT-VIE-CSV-LINE             PIC X(100).
004200*
004300*  The three TXT buffers below are named -REC not -LINE - the
004400*  populated record with the same layout built by JOURNAL-
004500*  WRITERS lives in WSVTPKT/PRT/DKT under the "-LINE" name, and
004600*  DD020/40/60 WRITE ... FROM that record into this buffer.
004700*
004800 FD  VT-POK-TXT.
004900 01  VT-POK-TXT-REC              PIC X(274).
005000*
005100 FD  VT-PRD-TXT.
005200 01  VT-PRD-TXT-REC              PIC X(424).
005300*
005400 FD  VT-DEK-TXT.
005500 01  VT-DEK-TXT-REC              PIC X(590).
005600*
005700 FD  VT-VIE-TXT.
005800 01  VT-VIE-TXT-REC              PIC X(373).
005900*
006000 FD  VT-SUMMARY.
006100 01  VT-SUMMARY-LINE             PIC X(200).
006200*
006300*  File name and status cells, one set per SELECT above -
006400*  names default to the run-folder files below, shop style
006500*  (see WSNAMES' file-34 etc.) - an installation that keeps
006600*  its NRA extracts under other names changes the VALUE here,
006700*  not the PROCEDURE DIVISION.  Status bytes tested after every
006800*  OPEN/READ/WRITE/CLOSE.
006900*
007000 01  VT-FILE-NAMES-AND-STATUS.
007100     03  VT-RUN-PARM-NAME        PIC X(64)
007200                                 VALUE "RUNPARM.DAT".
007300     03  VT-RUN-PARM-STATUS      PIC XX.
007400     03  VT-LEDGER-IN-NAME       PIC X(64)
007500                                 VALUE "LEDGER.CSV".
007600     03  VT-LEDGER-IN-STATUS     PIC XX.
007700     03  VT-POK-CSV-NAME         PIC X(64)
007800                                 VALUE "POKUPKI.CSV".
007900     03  VT-POK-CSV-STATUS       PIC XX.
008000     03  VT-PRD-CSV-NAME         PIC X(64)
008100                                 VALUE "PRODAGBI.CSV".
008200     03  VT-PRD-CSV-STATUS       PIC XX.
008300     03  VT-DEK-CSV-NAME         PIC X(64)
008400                                 VALUE "DEKLAR.CSV".
008500     03  VT-DEK-CSV-STATUS       PIC XX.
008600     03  VT-VIE-CSV-NAME         PIC X(64)
008700                                 VALUE "VIES.CSV".
008800     03  VT-VIE-CSV-STATUS       PIC XX.
008900     03  VT-POK-TXT-NAME         PIC X(64)
009000                                 VALUE "POKUPKI.TXT".
009100     03  VT-POK-TXT-STATUS       PIC XX.
009200     03  VT-PRD-TXT-NAME         PIC X(64)
009300                                 VALUE "PRODAGBI.TXT".
009400     03  VT-PRD-TXT-STATUS       PIC XX.
009500     03  VT-DEK-TXT-NAME         PIC X(64)
009600                                 VALUE "DEKLAR.TXT".
009700     03  VT-DEK-TXT-STATUS       PIC XX.
009800     03  VT-VIE-TXT-NAME         PIC X(64)
009900                                 VALUE "VIES.TXT".
010000     03  VT-VIE-TXT-STATUS       PIC XX.
010100     03  VT-SUMMARY-NAME         PIC X(64)
010200                                 VALUE "VTSUMMAR.TXT".
010300     03  VT-SUMMARY-STATUS       PIC XX.
010400     03  FILLER                  PIC X(08).
