000100*********************************************
000200*                                          *
000300*  Record Layout For DEKLAR.TXT            *
000400*     NRA Fixed-Width Summary Declaration  *
000500*     One record only, 590 bytes, cp1251   *
000600*********************************************
000700*
000800*  PRO-RATA-COEFFICIENT is the one unsigned 9V99 field in
000900*  the whole file (4 bytes, "0.00") - everything else money
001000*  is the usual 15 byte floating-dash edit.
001100*
001200*  No FILLER here - 590 bytes exact per the NRA spec, every
001300*  byte already spoken for.
001400*
001500* 06/12/25 vbc - Created.
001600*
001700 01  VT-DEK-TXT-LINE.
001800     03  DKT-00-01-VAT-NUMBER        PIC X(15).
001900     03  DKT-00-02-TAXPAYER-NAME     PIC X(50).
002000     03  DKT-00-03-TAX-PERIOD        PIC X(6).
002100     03  DKT-00-04-SUBMITTER-PERSON  PIC X(50).
002200     03  DKT-00-05-SALES-DOC-COUNT   PIC 9(15).
002300     03  DKT-00-06-PUR-DOC-COUNT     PIC 9(15).
002400     03  DKT-01-01-SALES-TOT-BASE    PIC -----------9.99.
002500     03  DKT-01-20-SALES-TOT-VAT     PIC -----------9.99.
002600     03  DKT-01-11-SALES-BASE-20     PIC -----------9.99.
002700     03  DKT-01-21-SALES-VAT-20      PIC -----------9.99.
002800     03  DKT-01-12-SALES-BASE-ICA82  PIC -----------9.99.
002900     03  DKT-01-22-SALES-VAT-ICA82   PIC -----------9.99.
003000     03  DKT-01-23-SALES-VAT-PRIV    PIC -----------9.99.
003100     03  DKT-01-13-SALES-BASE-9      PIC -----------9.99.
003200     03  DKT-01-24-SALES-VAT-9       PIC -----------9.99.
003300     03  DKT-01-14-SALES-BASE-0-CH3  PIC -----------9.99.
003400     03  DKT-01-15-SALES-BASE-0-ICS  PIC -----------9.99.
003500     03  DKT-01-16-SALES-BASE-0-OTH  PIC -----------9.99.
003600     03  DKT-01-17-SALES-BASE-SVC21  PIC -----------9.99.
003700     03  DKT-01-18-SALES-BASE-69-2   PIC -----------9.99.
003800     03  DKT-01-19-SALES-BASE-EXEMPT PIC -----------9.99.
003900     03  DKT-01-30-PUR-BASE-NO-CRED  PIC -----------9.99.
004000     03  DKT-01-31-PUR-BASE-FULL     PIC -----------9.99.
004100     03  DKT-01-41-PUR-VAT-FULL      PIC -----------9.99.
004200     03  DKT-01-32-PUR-BASE-PART     PIC -----------9.99.
004300     03  DKT-01-42-PUR-VAT-PART      PIC -----------9.99.
004400     03  DKT-01-43-PUR-ANNUAL-CORR   PIC -----------9.99.
004500     03  DKT-01-33-PRO-RATA-PCT      PIC 9.99.
004600     03  DKT-01-40-TOTAL-TAX-CREDIT  PIC -----------9.99.
004700     03  DKT-01-50-VAT-DUE           PIC -----------9.99.
004800     03  DKT-01-60-VAT-REFUNDABLE    PIC -----------9.99.
004900     03  DKT-01-70-VAT-OFFSET-92-1   PIC -----------9.99.
005000     03  DKT-01-71-VAT-PAID          PIC -----------9.99.
005100     03  DKT-01-80-VAT-REFUND-92-1   PIC -----------9.99.
005200     03  DKT-01-81-VAT-REFUND-92-3   PIC -----------9.99.
005300     03  DKT-01-82-VAT-REFUND-92-4   PIC -----------9.99.
