000100*****************************************************************
000200*                                                               *
000300*                      VIES Recap Builder                       *
000400*                For The VAT Tool (VATTOOL)                     *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         VT020.
001200 AUTHOR.             V B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       05/12/1991.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*  REMARKS.          BUILDS THE VIES INTRA-COMMUNITY RECAP FROM
002100*                    THE FINISHED PRODAGBI WORKING TABLE.  PRT
002200*                    COLUMN 12 (BASE SERVICES 21(2)) IS GROUPED
002300*                    AND SUMMED BY COUNTERPARTY VAT NUMBER, THE
002400*                    RESULT SORTED ASCENDING BY VAT NUMBER, AND
002500*                    THE HEADER FIGURES (DECLARER, REGISTERED
002600*                    ENTITY, REPORTING PERIOD, GRAND TOTAL)
002700*                    FILLED IN FOR DD070/DD080 TO WRITE.
002800*
002900* CHANGES :
003000* 05/12/1991 VBC - CREATED FOR THE MONTHLY VAT DECLARATION RUN.
003100* 19/09/1998 VBC - Y2K REVIEW - NO DATE CONTENT HANDLED HERE
003200*                  EXCEPT THE PERIOD REFORMAT, WHICH GOES
003300*                  THROUGH MAPS04 - NO CHANGE MADE.
003400* 16/04/2024 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003500*                  PREVIOUS NOTICES.
003600* 11/12/2025 VBC - RE-WRITTEN AS VT020 FOR VATTOOL - GROUPING
003700*                  AND THE ASCENDING VAT NUMBER SORT ADDED PER
003800*                  THE NRA VIES LAYOUT NOTES.
003900* 15/12/2025 VBC - REPORTING PERIOD NOW FALLS BACK TO THE FIRST
004000*                  PRODAGBI ROW'S TAX PERIOD WHEN THE OPERATOR
004100*                  LEAVES THE OVERRIDE BLANK - PREVIOUS CUT LEFT
004200*                  THE VHR LINE BLANK ON AN UNATTENDED RUN.
004300* 09/01/2026 VBC - BB010 SKIP TEST NOW ALSO EXCLUDES THE ALL-NINES
004400*                  PLACEHOLDER VAT NUMBER, NOT JUST SPACES - IT WAS
004500*                  SLIPPING PLACEHOLDER ROWS INTO VIES (VT-0119).
004600*                  IX1/IX2/IX3 PULLED OUT TO 77-LEVEL, SHOP STYLE,
004700*                  PLUS A VERSION LITERAL.
004800* 09/01/2026 VBC - DD010 NOW ROUTES THE OPERATOR'S OVERRIDE THROUGH
004900*                  MAPS04 AS WELL AS THE FALLBACK - A YYYYMM
005000*                  OVERRIDE WAS GOING TO THE VHR LINE UNCONVERTED
005100*                  (VT-0124).
005200*
005300 ENVIRONMENT      DIVISION.
005400*================================
005500*
005600 COPY  "ENVDIV.COB".
005700 INPUT-OUTPUT     SECTION.
005800*--------------------------------
005900*
006000 DATA             DIVISION.
006100*================================
006200 WORKING-STORAGE  SECTION.
006300*--------------------------------
006400*
006500 COPY  "LKVTM04.COB".
006600*
006700*  09/01/26 vbc - Pulled the three scan subscripts out to
006800*                 77-level, shop style for a standalone scratch
006900*                 counter (see MAPS01/MAPS09) rather than
007000*                 burying them as 03s in a group (ticket VT-0119).
007100*
007200 77  VT-020-IX1                  PIC 9(4)  COMP.
007300 77  VT-020-IX2                  PIC 9(4)  COMP.
007400 77  VT-020-IX3                  PIC 9(4)  COMP.
007500*
007600 01  VT-020-WORK-FIELDS.
007700     03  VT-020-FOUND-SW         PIC X(1)  VALUE "N".
007800         88  VT-020-ROW-FOUND           VALUE "Y".
007900     03  FILLER                  PIC X(05).
008000*
008100*  Insertion-sort scratch for the counterparty VAT number - the
008200*  same straight insertion the shop has always used for short
008300*  runs (see CC010).  Character view kept alongside the plain
008400*  one so a future compare-by-position need does not mean
008500*  adding a new working field.
008600*
008700 01  VT-020-VAT-WORK             PIC X(15).
008800 01  VT-020-VAT-CHARS REDEFINES VT-020-VAT-WORK.
008900     03  VT-020-VAT-CHAR         OCCURS 15  PIC X.
009000*
009100*  Matching scratch for the services base being carried along
009200*  with the VAT number during the sort.  Unsigned alternate
009300*  view kept for an absolute-value display, should the NRA
009400*  ever ask for one on a negative correction row.
009500*
009600 01  VT-020-AMT-WORK             PIC S9(10)V99 COMP-3.
009700 01  VT-020-AMT-UNSIGNED REDEFINES VT-020-AMT-WORK
009800                                  PIC 9(10)V99 COMP-3.
009900*
010000*  Reporting period, derived either from the operator's
010100*  override or the first PRODAGBI row - the split view is kept
010200*  for a quick century/month look-up without reparsing the text.
010300*
010400 01  VT-020-PERIOD-WORK          PIC X(6).
010500 01  VT-020-PERIOD-PARTS REDEFINES VT-020-PERIOD-WORK.
010600     03  VT-020-PERIOD-CCYY      PIC 9(4).
010700     03  VT-020-PERIOD-MM        PIC 9(2).
010800*
010900* 09/01/26 vbc - Version literal pulled out to 77-level, shop
011000*                style (see PY000/PYRGSTR/VACPRINT Prog-Name).
011100*
011200 77  VT-PROG-VERSION             PIC X(14)
011300                                 VALUE "VT020 (1.0.03)".
011400*
011500 LINKAGE          SECTION.
011600*--------------------------------
011700*
011800 COPY  "WSVTPRD.COB".
011900 COPY  "WSVTVIE.COB".
012000*
012100***********
012200* VT020   *
012300***********
012400*
012500 COPY  "LKVT020.COB".
012600*
012700 PROCEDURE        DIVISION USING VT-PRODAGBI-TABLE
012800                                 VT-VIES-HEADER
012900                                 VT-VIES-TABLE
013000                                 VT-020-LINKAGE.
013100*==========================================================
013200*
013300 AA000-MAIN-LINE.
013400*-----------------
013500     PERFORM  BB000-GROUP-BY-COUNTERPARTY THRU BB000-EXIT.
013600     PERFORM  CC000-SORT-BY-VAT-NUMBER     THRU CC000-EXIT.
013700     PERFORM  DD000-BUILD-HEADER           THRU DD000-EXIT.
013800     EXIT PROGRAM.
013900*
014000*  Group PRODAGBI rows with a nonzero services-21(2) base by
014100*  counterparty VAT number, per VIES-BUILD.1/2.  Goods and
014200*  triangular bases are always zero in v1 so there is nothing
014300*  else to accumulate here.
014400*
014500 BB000-GROUP-BY-COUNTERPARTY.
014600*-------------------------------
014700     MOVE     ZERO TO VT-VIR-ROW-COUNT.
014800     IF       VT-PRD-ROW-COUNT = 0
014900              GO TO BB000-EXIT.
015000     PERFORM  BB010-GROUP-ROW THRU BB010-EXIT
015100              VARYING VT-020-IX1 FROM 1 BY 1
015200              UNTIL VT-020-IX1 > VT-PRD-ROW-COUNT.
015300 BB000-EXIT.
015400     EXIT.
015500*
015600 BB010-GROUP-ROW.
015700*-------------------------------
015800*  09/01/26 vbc - AA042 in VT000 rewrites a blank counterparty
015900*                 VAT to the "all nines" placeholder before this
016000*                 table is ever built, so the SPACES test below
016100*                 never fired - placeholder rows were slipping
016200*                 into VIES.  Added the placeholder literal to
016300*                 the skip test (NRA reject, ticket VT-0119).
016400*
016500     IF       VT-PRD-AMT (VT-020-IX1 12) = ZERO
016600         OR   VT-PRD-COUNTERPARTY-VAT (VT-020-IX1) = SPACES
016700         OR   VT-PRD-COUNTERPARTY-VAT (VT-020-IX1)
016800                  = "9999999999999"
016900              GO TO BB010-EXIT.
017000     MOVE     "N" TO VT-020-FOUND-SW.
017100     IF       VT-VIR-ROW-COUNT > 0
017200              PERFORM BB020-FIND-EXISTING THRU BB020-EXIT
017300                       VARYING VT-020-IX2 FROM 1 BY 1
017400                       UNTIL VT-020-IX2 > VT-VIR-ROW-COUNT.
017500     IF       VT-020-ROW-FOUND
017600              GO TO BB010-EXIT.
017700     IF       VT-VIR-ROW-COUNT >= VT-VIE-MAX-ROWS
017800              GO TO BB010-EXIT.
017900     ADD      1 TO VT-VIR-ROW-COUNT.
018000     SET      VT-VIR-IX TO VT-VIR-ROW-COUNT.
018100     MOVE     VT-PRD-COUNTERPARTY-VAT (VT-020-IX1)
018200              TO VT-VIR-COUNTERPARTY-VAT (VT-VIR-IX).
018300     MOVE     VT-PRD-AMT (VT-020-IX1 12)
018400              TO VT-VIR-SERVICES-TAX-BASE (VT-VIR-IX).
018500 BB010-EXIT.
018600     EXIT.
018700*
018800 BB020-FIND-EXISTING.
018900*-------------------------------
019000     IF       VT-VIR-COUNTERPARTY-VAT (VT-020-IX2)
019100                 = VT-PRD-COUNTERPARTY-VAT (VT-020-IX1)
019200              ADD VT-PRD-AMT (VT-020-IX1 12)
019300                  TO VT-VIR-SERVICES-TAX-BASE (VT-020-IX2)
019400              MOVE "Y" TO VT-020-FOUND-SW.
019500 BB020-EXIT.
019600     EXIT.
019700*
019800*  Ascending VAT number, straight insertion - the table is at
019900*  most a few hundred entries a month so an O(n-squared) sort
020000*  costs nothing the operator would notice.
020100*
020200 CC000-SORT-BY-VAT-NUMBER.
020300*----------------------------
020400     IF       VT-VIR-ROW-COUNT < 2
020500              GO TO CC000-EXIT.
020600     PERFORM  CC010-INSERT-PASS THRU CC010-EXIT
020700              VARYING VT-020-IX1 FROM 2 BY 1
020800              UNTIL VT-020-IX1 > VT-VIR-ROW-COUNT.
020900 CC000-EXIT.
021000     EXIT.
021100*
021200 CC010-INSERT-PASS.
021300*----------------------
021400     SET      VT-020-IX2 TO VT-020-IX1.
021500     MOVE     VT-VIR-COUNTERPARTY-VAT (VT-020-IX1) TO VT-020-VAT-WORK.
021600     MOVE     VT-VIR-SERVICES-TAX-BASE (VT-020-IX1) TO VT-020-AMT-WORK.
021700 CC012-SHIFT-LOOP.
021800*-----------------------
021900     IF       VT-020-IX2 = 1
022000              GO TO CC014-PLACE.
022100     SET      VT-020-IX3 TO VT-020-IX2.
022200     SUBTRACT 1 FROM VT-020-IX3.
022300     IF       VT-VIR-COUNTERPARTY-VAT (VT-020-IX3) NOT > VT-020-VAT-WORK
022400              GO TO CC014-PLACE.
022500     MOVE     VT-VIR-COUNTERPARTY-VAT (VT-020-IX3)
022600              TO VT-VIR-COUNTERPARTY-VAT (VT-020-IX2).
022700     MOVE     VT-VIR-SERVICES-TAX-BASE (VT-020-IX3)
022800              TO VT-VIR-SERVICES-TAX-BASE (VT-020-IX2).
022900     SET      VT-020-IX2 TO VT-020-IX3.
023000     GO TO    CC012-SHIFT-LOOP.
023100 CC014-PLACE.
023200*-----------------------
023300     MOVE     VT-020-VAT-WORK TO VT-VIR-COUNTERPARTY-VAT (VT-020-IX2).
023400     MOVE     VT-020-AMT-WORK TO VT-VIR-SERVICES-TAX-BASE (VT-020-IX2).
023500 CC010-EXIT.
023600     EXIT.
023700*
023800 DD000-BUILD-HEADER.
023900*----------------------
024000     MOVE     VT-020-COMPANY-VAT    TO VT-VIE-DECLARER-ID.
024100     MOVE     VT-020-TAXPAYER-NAME  TO VT-VIE-DECLARER-NAME.
024200     MOVE     VT-020-COMPANY-VAT    TO VT-VIE-REGISTERED-VAT.
024300     MOVE     VT-020-TAXPAYER-NAME  TO VT-VIE-REGISTERED-NAME.
024400     PERFORM  DD010-DERIVE-PERIOD   THRU DD010-EXIT.
024500     PERFORM  DD020-SUM-TOTAL-BASE  THRU DD020-EXIT.
024600 DD000-EXIT.
024700     EXIT.
024800*
024900*  Reporting period comes from the operator override when one
025000*  is given, else is reformatted off the first PRODAGBI row's
025100*  YYYYMM tax period through MAPS04 - VIES-BUILD.3.
025200*
025300*  09/01/26 vbc - The override now goes through the same MAPS04
025400*                 FORMAT-PERIOD call as the fallback - an operator
025500*                 typing a YYYYMM override was going to the VHR
025600*                 line unconverted, MAPS04 only ran on the no-
025700*                 override path (VT-0124).  CC000-FORMAT-PERIOD
025800*                 already passes MM/YYYY input straight through,
025900*                 so one CALL covers both shapes.
026000*
026100 DD010-DERIVE-PERIOD.
026200*----------------------
026300     MOVE     SPACES TO VT-VIE-REPORTING-PERIOD.
026400     IF       VT-020-PERIOD-OVERRIDE NOT = SPACES
026500              MOVE VT-020-PERIOD-OVERRIDE TO VT-M04-PERIOD-IN
026600              SET  VT-M04-FORMAT-PERIOD    TO TRUE
026700              CALL "VTMAP04" USING VT-M04-LINKAGE
026800              MOVE VT-M04-PERIOD-OUT       TO VT-VIE-REPORTING-PERIOD
026900              GO TO DD010-EXIT.
027000     IF       VT-PRD-ROW-COUNT = 0
027100              GO TO DD010-EXIT.
027200     MOVE     VT-PRD-TAX-PERIOD (1) TO VT-020-PERIOD-WORK.
027300     MOVE     VT-020-PERIOD-WORK    TO VT-M04-PERIOD-IN.
027400     SET      VT-M04-FORMAT-PERIOD  TO TRUE.
027500     CALL     "VTMAP04" USING VT-M04-LINKAGE.
027600     MOVE     VT-M04-PERIOD-OUT     TO VT-VIE-REPORTING-PERIOD.
027700 DD010-EXIT.
027800     EXIT.
027900*
028000 DD020-SUM-TOTAL-BASE.
028100*------------------------
028200     MOVE     ZERO TO VT-VIE-TOTAL-TAX-BASE.
028300     IF       VT-VIR-ROW-COUNT = 0
028400              GO TO DD020-EXIT.
028500     PERFORM  DD030-ADD-ROW THRU DD030-EXIT
028600              VARYING VT-020-IX1 FROM 1 BY 1
028700              UNTIL VT-020-IX1 > VT-VIR-ROW-COUNT.
028800 DD020-EXIT.
028900     EXIT.
029000*
029100 DD030-ADD-ROW.
029200*------------------------
029300     ADD      VT-VIR-SERVICES-TAX-BASE (VT-020-IX1)
029400              TO VT-VIE-TOTAL-TAX-BASE.
029500 DD030-EXIT.
029600     EXIT.
