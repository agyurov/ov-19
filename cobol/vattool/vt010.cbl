000100*****************************************************************
000200*                                                               *
000300*                    DEKLAR Summary Builder                     *
000400*                For The VAT Tool (VATTOOL)                     *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         VT010.
001200 AUTHOR.             V B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       10/12/1991.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*  REMARKS.          TAKES THE FINISHED POKUPKI AND PRODAGBI
002100*                    WORKING TABLES AND BUILDS THE ONE-ROW
002200*                    DEKLAR SUMMARY DECLARATION.  COUNTS
002300*                    DISTINCT DOCUMENTS EACH SIDE, SUMS THE
002400*                    SALES TOTALS AND THE PURCHASES TAX CREDIT,
002500*                    THEN SPLITS THE NET VAT POSITION INTO A
002600*                    DUE FIGURE AND A REFUNDABLE FIGURE.  EVERY
002700*                    FIELD WITH NO AGGREGATION RULE OF ITS OWN
002800*                    IS SET TO ZERO SO THE RECORD STILL MATCHES
002900*                    THE NRA LAYOUT COLUMN FOR COLUMN.
003000*
003100* CHANGES :
003200* 10/12/1991 VBC - CREATED FOR THE MONTHLY VAT DECLARATION RUN.
003300* 19/09/1998 VBC - Y2K REVIEW - NO DATE CONTENT HANDLED HERE,
003400*                  NO CHANGE MADE.
003500* 16/04/2024 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003600*                  PREVIOUS NOTICES.
003700* 10/12/2025 VBC - RE-WRITTEN FOR THE TAG-DRIVEN VATTOOL -
003800*                  DISTINCT DOCUMENT COUNT NOW DRIVEN OFF THE
003900*                  (TYPE,NUMBER,DATE,COUNTERPARTY) TUPLE PER
004000*                  THE NRA CIRCULAR, NOT A SIMPLE ROW COUNT.
004100* 14/12/2025 VBC - VAT-DUE/VAT-REFUNDABLE NOW A CLEAN CLAMP OF
004200*                  THE SALES-VAT LESS TAX-CREDIT DELTA, PER
004300*                  QUERY WV/2230 - PREVIOUS CUT LEFT BOTH
004400*                  FIGURES POSITIVE ON A REFUND MONTH.
004500* 09/01/2026 VBC - IX1/IX2 PULLED OUT TO 77-LEVEL, SHOP STYLE,
004600*                  PLUS A VERSION LITERAL - VT-0119.
004700* 09/01/2026 VBC - EE000 NOW SCANS POKUPKI BEFORE PRODAGBI FOR
004800*                  THE VAT-NUMBER/TAX-PERIOD FALLBACK, PER THE
004900*                  CIRCULAR'S "FIRST NON-BLANK VALUE" RULE - WAS
005000*                  BACK TO FRONT - VT-0124.
005100* 09/01/2026 VBC - DD000 NOW RAISES THE RECALC WARNING OFF DELTA
005200*                  NOT = ZERO ON ITS OWN - A DUE MONTH NEVER SET
005300*                  IT AND A BALANCED MONTH SET IT WRONGLY - VT-0129.
005400*
005500 ENVIRONMENT      DIVISION.
005600*================================
005700*
005800 COPY  "ENVDIV.COB".
005900 INPUT-OUTPUT     SECTION.
006000*--------------------------------
006100*
006200 DATA             DIVISION.
006300*================================
006400 WORKING-STORAGE  SECTION.
006500*--------------------------------
006600*
006700*  09/01/26 vbc - Pulled the two outer/inner scan subscripts
006800*                 out to 77-level, shop style for a standalone
006900*                 scratch counter (see MAPS01/MAPS09) rather
007000*                 than burying them as 03s in a group (ticket
007100*                 VT-0119).
007200*
007300 77  VT-010-IX1                  PIC 9(4)  COMP.
007400 77  VT-010-IX2                  PIC 9(4)  COMP.
007500*
007600 01  VT-010-WORK-FIELDS.
007700     03  VT-010-SALES-DOC-COUNT  PIC 9(7)  COMP VALUE 0.
007800     03  VT-010-PUR-DOC-COUNT    PIC 9(7)  COMP VALUE 0.
007900     03  VT-010-MATCH-SW         PIC X(1)  VALUE "N".
008000         88  VT-010-DOC-MATCHED         VALUE "Y".
008100     03  FILLER                  PIC X(05).
008200*
008300 01  VT-010-AMOUNT-FIELDS.
008400     03  VT-010-SALES-BASE-ACCUM  PIC S9(10)V99 COMP-3.
008500     03  VT-010-SALES-VAT-ACCUM   PIC S9(10)V99 COMP-3.
008600     03  VT-010-TAX-CREDIT-ACCUM  PIC S9(10)V99 COMP-3.
008700     03  VT-010-DELTA             PIC S9(10)V99 COMP-3.
008800     03  FILLER                   PIC X(05).
008900*
009000*  Key of the document "under test" - built once per outer
009100*  pass, compared whole against every earlier row's key so a
009200*  document is only counted the first time it is seen.
009300*
009400 01  VT-010-SALES-KEY-1.
009500     03  VT-010-SK1-TYPE         PIC X(2).
009600     03  VT-010-SK1-NUMBER       PIC X(20).
009700     03  VT-010-SK1-DATE         PIC X(10).
009800     03  VT-010-SK1-CPTY         PIC X(15).
009900 01  VT-010-SALES-KEY-1-TEXT REDEFINES VT-010-SALES-KEY-1
010000                              PIC X(47).
010100*
010200 01  VT-010-SALES-KEY-2.
010300     03  VT-010-SK2-TYPE         PIC X(2).
010400     03  VT-010-SK2-NUMBER       PIC X(20).
010500     03  VT-010-SK2-DATE         PIC X(10).
010600     03  VT-010-SK2-CPTY         PIC X(15).
010700*
010800 01  VT-010-PUR-KEY-1.
010900     03  VT-010-PK1-TYPE         PIC X(2).
011000     03  VT-010-PK1-NUMBER       PIC X(20).
011100     03  VT-010-PK1-DATE         PIC X(10).
011200     03  VT-010-PK1-CPTY         PIC X(15).
011300 01  VT-010-PUR-KEY-1-TEXT REDEFINES VT-010-PUR-KEY-1
011400                              PIC X(47).
011500*
011600 01  VT-010-PUR-KEY-2.
011700     03  VT-010-PK2-TYPE         PIC X(2).
011800     03  VT-010-PK2-NUMBER       PIC X(20).
011900     03  VT-010-PK2-DATE         PIC X(10).
012000     03  VT-010-PK2-CPTY         PIC X(15).
012100*
012200*  Alternate view of the tax period carried on the first row
012300*  used to identify the declaration, kept here as a handy
012400*  century/month split should a future query ever need one.
012500*
012600 01  VT-010-PERIOD-DISPLAY       PIC X(6).
012700 01  VT-010-PERIOD-PARTS REDEFINES VT-010-PERIOD-DISPLAY.
012800     03  VT-010-PERIOD-CCYY      PIC 9(4).
012900     03  VT-010-PERIOD-MM        PIC 9(2).
013000*
013100* 09/01/26 vbc - Version literal pulled out to 77-level, shop
013200*                style (see PY000/PYRGSTR/VACPRINT Prog-Name).
013300*
013400 77  VT-PROG-VERSION             PIC X(14)
013500                                 VALUE "VT010 (1.0.03)".
013600*
013700 LINKAGE          SECTION.
013800*--------------------------------
013900*
014000 COPY  "WSVTPOK.COB".
014100 COPY  "WSVTPRD.COB".
014200 COPY  "WSVTDEK.COB".
014300*
014400***********
014500* VT010   *
014600***********
014700*
014800 COPY  "LKVT010.COB".
014900*
015000 PROCEDURE        DIVISION USING VT-POKUPKI-TABLE
015100                                 VT-PRODAGBI-TABLE
015200                                 VT-DEKLAR-RECORD
015300                                 VT-010-LINKAGE.
015400*==========================================================
015500*
015600 AA000-MAIN-LINE.
015700*-----------------
015800     MOVE     "N" TO VT-010-DUE-RECALC-SW.
015900     PERFORM  BB000-COUNT-SALES-DOCS THRU BB000-EXIT.
016000     PERFORM  BB100-COUNT-PUR-DOCS   THRU BB100-EXIT.
016100     PERFORM  CC000-SUM-SALES-TOTALS THRU CC000-EXIT.
016200     PERFORM  CC100-SUM-TAX-CREDIT   THRU CC100-EXIT.
016300     PERFORM  DD000-COMPUTE-DUE-REFUND THRU DD000-EXIT.
016400     PERFORM  EE000-BUILD-DEKLAR-RECORD THRU EE000-EXIT.
016500     EXIT PROGRAM.
016600*
016700*  Distinct (document_type, document_number, document_date,
016800*  counterparty_vat) over PRODAGBI, per DEKLAR-AGGREGATION.
016900*
017000 BB000-COUNT-SALES-DOCS.
017100*-------------------------
017200     MOVE     ZERO TO VT-010-SALES-DOC-COUNT.
017300     IF       VT-PRD-ROW-COUNT = 0
017400              GO TO BB000-EXIT.
017500     PERFORM  BB010-SALES-DOC-CHECK THRU BB010-EXIT
017600              VARYING VT-010-IX1 FROM 1 BY 1
017700              UNTIL VT-010-IX1 > VT-PRD-ROW-COUNT.
017800 BB000-EXIT.
017900     EXIT.
018000*
018100 BB010-SALES-DOC-CHECK.
018200*-------------------------
018300     MOVE     VT-PRD-DOCUMENT-TYPE (VT-010-IX1)   TO VT-010-SK1-TYPE.
018400     MOVE     VT-PRD-DOCUMENT-NUMBER (VT-010-IX1) TO VT-010-SK1-NUMBER.
018500     MOVE     VT-PRD-DOCUMENT-DATE-ISO (VT-010-IX1)
018600                                                   TO VT-010-SK1-DATE.
018700     MOVE     VT-PRD-COUNTERPARTY-VAT (VT-010-IX1)
018800                                                   TO VT-010-SK1-CPTY.
018900     MOVE     "N" TO VT-010-MATCH-SW.
019000     IF       VT-010-IX1 = 1
019100              ADD 1 TO VT-010-SALES-DOC-COUNT
019200              GO TO BB010-EXIT.
019300     PERFORM  BB020-SALES-DOC-SCAN THRU BB020-EXIT
019400              VARYING VT-010-IX2 FROM 1 BY 1
019500              UNTIL VT-010-IX2 >= VT-010-IX1.
019600     IF       NOT VT-010-DOC-MATCHED
019700              ADD 1 TO VT-010-SALES-DOC-COUNT.
019800 BB010-EXIT.
019900     EXIT.
020000*
020100 BB020-SALES-DOC-SCAN.
020200*-------------------------
020300     MOVE     VT-PRD-DOCUMENT-TYPE (VT-010-IX2)   TO VT-010-SK2-TYPE.
020400     MOVE     VT-PRD-DOCUMENT-NUMBER (VT-010-IX2) TO VT-010-SK2-NUMBER.
020500     MOVE     VT-PRD-DOCUMENT-DATE-ISO (VT-010-IX2)
020600                                                   TO VT-010-SK2-DATE.
020700     MOVE     VT-PRD-COUNTERPARTY-VAT (VT-010-IX2)
020800                                                   TO VT-010-SK2-CPTY.
020900     IF       VT-010-SALES-KEY-1-TEXT = VT-010-SALES-KEY-2
021000              MOVE "Y" TO VT-010-MATCH-SW.
021100 BB020-EXIT.
021200     EXIT.
021300*
021400*  Same distinct rule over POKUPKI, per DEKLAR-AGGREGATION.
021500*
021600 BB100-COUNT-PUR-DOCS.
021700*-------------------------
021800     MOVE     ZERO TO VT-010-PUR-DOC-COUNT.
021900     IF       VT-POK-ROW-COUNT = 0
022000              GO TO BB100-EXIT.
022100     PERFORM  BB110-PUR-DOC-CHECK THRU BB110-EXIT
022200              VARYING VT-010-IX1 FROM 1 BY 1
022300              UNTIL VT-010-IX1 > VT-POK-ROW-COUNT.
022400 BB100-EXIT.
022500     EXIT.
022600*
022700 BB110-PUR-DOC-CHECK.
022800*-------------------------
022900     MOVE     VT-POK-DOCUMENT-TYPE (VT-010-IX1)   TO VT-010-PK1-TYPE.
023000     MOVE     VT-POK-DOCUMENT-NUMBER (VT-010-IX1) TO VT-010-PK1-NUMBER.
023100     MOVE     VT-POK-DOCUMENT-DATE-ISO (VT-010-IX1)
023200                                                   TO VT-010-PK1-DATE.
023300     MOVE     VT-POK-COUNTERPARTY-VAT (VT-010-IX1)
023400                                                   TO VT-010-PK1-CPTY.
023500     MOVE     "N" TO VT-010-MATCH-SW.
023600     IF       VT-010-IX1 = 1
023700              ADD 1 TO VT-010-PUR-DOC-COUNT
023800              GO TO BB110-EXIT.
023900     PERFORM  BB120-PUR-DOC-SCAN THRU BB120-EXIT
024000              VARYING VT-010-IX2 FROM 1 BY 1
024100              UNTIL VT-010-IX2 >= VT-010-IX1.
024200     IF       NOT VT-010-DOC-MATCHED
024300              ADD 1 TO VT-010-PUR-DOC-COUNT.
024400 BB110-EXIT.
024500     EXIT.
024600*
024700 BB120-PUR-DOC-SCAN.
024800*-------------------------
024900     MOVE     VT-POK-DOCUMENT-TYPE (VT-010-IX2)   TO VT-010-PK2-TYPE.
025000     MOVE     VT-POK-DOCUMENT-NUMBER (VT-010-IX2) TO VT-010-PK2-NUMBER.
025100     MOVE     VT-POK-DOCUMENT-DATE-ISO (VT-010-IX2)
025200                                                   TO VT-010-PK2-DATE.
025300     MOVE     VT-POK-COUNTERPARTY-VAT (VT-010-IX2)
025400                                                   TO VT-010-PK2-CPTY.
025500     IF       VT-010-PUR-KEY-1-TEXT = VT-010-PUR-KEY-2
025600              MOVE "Y" TO VT-010-MATCH-SW.
025700 BB120-EXIT.
025800     EXIT.
025900*
026000*  SALES-TOTAL-TAX-BASE / SALES-TOTAL-VAT = straight sum of
026100*  the per-row totals PRODAGBI-BUILD already worked out.
026200*
026300 CC000-SUM-SALES-TOTALS.
026400*-------------------------
026500     MOVE     ZERO TO VT-010-SALES-BASE-ACCUM
026600                       VT-010-SALES-VAT-ACCUM.
026700     IF       VT-PRD-ROW-COUNT = 0
026800              GO TO CC000-EXIT.
026900     PERFORM  CC010-SUM-SALES-ROW THRU CC010-EXIT
027000              VARYING VT-010-IX1 FROM 1 BY 1
027100              UNTIL VT-010-IX1 > VT-PRD-ROW-COUNT.
027200 CC000-EXIT.
027300     EXIT.
027400*
027500 CC010-SUM-SALES-ROW.
027600*-------------------------
027700     ADD      VT-PRD-TOTAL-TAX-BASE (VT-010-IX1)
027800              TO VT-010-SALES-BASE-ACCUM.
027900     ADD      VT-PRD-TOTAL-VAT (VT-010-IX1)
028000              TO VT-010-SALES-VAT-ACCUM.
028100 CC010-EXIT.
028200     EXIT.
028300*
028400*  TOTAL-TAX-CREDIT = sum of POKUPKI column 3, Vat full credit.
028500*
028600 CC100-SUM-TAX-CREDIT.
028700*-------------------------
028800     MOVE     ZERO TO VT-010-TAX-CREDIT-ACCUM.
028900     IF       VT-POK-ROW-COUNT = 0
029000              GO TO CC100-EXIT.
029100     PERFORM  CC110-SUM-CREDIT-ROW THRU CC110-EXIT
029200              VARYING VT-010-IX1 FROM 1 BY 1
029300              UNTIL VT-010-IX1 > VT-POK-ROW-COUNT.
029400 CC100-EXIT.
029500     EXIT.
029600*
029700 CC110-SUM-CREDIT-ROW.
029800*-------------------------
029900     ADD      VT-POK-AMT (VT-010-IX1 3)
030000              TO VT-010-TAX-CREDIT-ACCUM.
030100 CC110-EXIT.
030200     EXIT.
030300*
030400*  Delta = sales vat less tax credit.  A positive delta is
030500*  owed to the NRA (VAT-DUE); a negative delta is owed back
030600*  to the taxpayer (VAT-REFUNDABLE), sign flipped to show as
030700*  a positive refund figure.  Only the refund branch is
030800*  flagged back to VT000 as a recalculation worth a line in
030900*  the run summary - a due figure needs no special mention.
031000*
031100 DD000-COMPUTE-DUE-REFUND.
031200*---------------------------
031300*  09/01/26 vbc - VT-010-DUE-RECALC now set off VT-010-DELTA NOT
031400*                 = ZERO, tested on its own instead of riding the
031500*                 ELSE branch of the due/refundable clamp - a
031600*                 genuine VAT-due month (delta > 0) never raised
031700*                 the warning, and an exactly-balanced month
031800*                 (delta = 0) raised it when nothing had been
031900*                 recalculated at all (VT-0129).
032000*
032100     COMPUTE  VT-010-DELTA = VT-010-SALES-VAT-ACCUM
032200                            - VT-010-TAX-CREDIT-ACCUM.
032300     IF       VT-010-DELTA > ZERO
032400              MOVE VT-010-DELTA TO VT-DEK-VAT-DUE
032500              MOVE ZERO         TO VT-DEK-VAT-REFUNDABLE
032600     ELSE
032700              MOVE ZERO TO VT-DEK-VAT-DUE
032800              COMPUTE VT-DEK-VAT-REFUNDABLE = VT-010-DELTA * -1.
032900     IF       VT-010-DELTA NOT = ZERO
033000              SET VT-010-DUE-RECALC TO TRUE.
033100 DD000-EXIT.
033200     EXIT.
033300*
033400*  Identity fields come off the first PRODAGBI row if there is
033500*  one, else the first POKUPKI row, else stay blank/zero - a
033600*  run with no rows at all still gets a declaration printed.
033700*  Every field with no aggregation rule of its own is zeroed
033800*  here so the layout stays column complete.
033900*
034000 EE000-BUILD-DEKLAR-RECORD.
034100*----------------------------
034200*  09/01/26 vbc - VAT-NUMBER/TAX-PERIOD now scan POKUPKI first,
034300*                 PRODAGBI second - the NRA circular's "first
034400*                 non-blank value" rule checks the purchases side
034500*                 before the sales side, and this had the two
034600*                 the wrong way round (VT-0124).
034700*
034800     MOVE     SPACES TO VT-DEKLAR-RECORD.
034900     IF       VT-POK-ROW-COUNT > 0
035000              MOVE VT-POK-VAT-NUMBER (1) TO VT-DEK-VAT-NUMBER
035100              MOVE VT-POK-TAX-PERIOD (1) TO VT-DEK-TAX-PERIOD
035200     ELSE
035300        IF    VT-PRD-ROW-COUNT > 0
035400              MOVE VT-PRD-VAT-NUMBER (1) TO VT-DEK-VAT-NUMBER
035500              MOVE VT-PRD-TAX-PERIOD (1) TO VT-DEK-TAX-PERIOD.
035600     MOVE     VT-DEK-TAX-PERIOD       TO VT-010-PERIOD-DISPLAY.
035700     MOVE     VT-010-TAXPAYER-NAME    TO VT-DEK-TAXPAYER-NAME.
035800     MOVE     VT-010-SUBMITTER        TO VT-DEK-SUBMITTER-PERSON.
035900     MOVE     VT-010-SALES-DOC-COUNT  TO VT-DEK-SALES-DOC-COUNT.
036000     MOVE     VT-010-PUR-DOC-COUNT    TO VT-DEK-PURCHASES-DOC-COUNT.
036100     MOVE     VT-010-SALES-BASE-ACCUM TO VT-DEK-SALES-TOTAL-TAX-BASE.
036200     MOVE     VT-010-SALES-VAT-ACCUM  TO VT-DEK-SALES-TOTAL-VAT.
036300     MOVE     ZERO TO VT-DEK-SALES-BASE-20
036400                       VT-DEK-SALES-VAT-20
036500                       VT-DEK-SALES-BASE-ICA-82
036600                       VT-DEK-SALES-VAT-ICA-82
036700                       VT-DEK-SALES-VAT-PRIV-USE
036800                       VT-DEK-SALES-BASE-9
036900                       VT-DEK-SALES-VAT-9
037000                       VT-DEK-SALES-BASE-0-CH3
037100                       VT-DEK-SALES-BASE-0-ICS
037200                       VT-DEK-SALES-BASE-0-OTHER
037300                       VT-DEK-SALES-BASE-SVC-21-2
037400                       VT-DEK-SALES-BASE-69-2-EU
037500                       VT-DEK-SALES-BASE-EXEMPT
037600                       VT-DEK-PUR-BASE-VAT-NO-CRED
037700                       VT-DEK-PUR-BASE-FULL-CRED
037800                       VT-DEK-PUR-VAT-FULL-CRED
037900                       VT-DEK-PUR-BASE-PART-CRED
038000                       VT-DEK-PUR-VAT-PART-CRED
038100                       VT-DEK-PUR-ANNUAL-CORRECTION
038200                       VT-DEK-PRO-RATA-PCT
038300                       VT-DEK-VAT-OFFSET-92-1
038400                       VT-DEK-VAT-PAID
038500                       VT-DEK-VAT-REFUNDABLE-92-1
038600                       VT-DEK-VAT-REFUNDABLE-92-3
038700                       VT-DEK-VAT-REFUNDABLE-92-4.
038800     MOVE     VT-010-TAX-CREDIT-ACCUM TO VT-DEK-TOTAL-TAX-CREDIT.
038900 EE000-EXIT.
039000     EXIT.
