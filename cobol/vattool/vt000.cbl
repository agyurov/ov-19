000100*****************************************************************
000200*                                                               *
000300*                  VAT Monthly Declaration - Main Driver         *
000400*             Reads Ledger Extract, Builds POKUPKI/PRODAGBI,     *
000500*             Calls DEKLAR & VIES Builders, Writes All Output    *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION   DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.         VT000.
001300 AUTHOR.             V B COEN.
001400 INSTALLATION.       APPLEWOOD COMPUTERS.
001500 DATE-WRITTEN.       01/12/1991.
001600 DATE-COMPILED.
001700 SECURITY.           COPYRIGHT (C) 1991-2026, VINCENT BRYAN COEN.
001800*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002000*
002100*  REMARKS.          MAIN BATCH DRIVER FOR THE MONTHLY VAT
002200*                    DECLARATION RUN (VATTOOL).  READS THE
002300*                    GENERAL LEDGER EXTRACT, MAPS EACH TAGGED
002400*                    LINE TO THE PURCHASES (POKUPKI) AND SALES
002500*                    (PRODAGBI) JOURNALS, CALLS VT010 TO BUILD
002600*                    THE SUMMARY DECLARATION (DEKLAR) AND VT020
002700*                    TO BUILD THE INTRA-COMMUNITY RECAP (VIES),
002800*                    THEN WRITES ALL FOUR JOURNALS AS BOTH CSV
002900*                    AND FIXED WIDTH NRA TXT, PLUS A RUN SUMMARY
003000*                    OF WARNINGS.
003100*
003200*  CALLED MODULES.   VTMAP04.  (DATE VALIDATE/CONVERT)
003300*                    VTMAP05.  (BALANCE PARSE)
003400*                    VT010.    (DEKLAR-AGGREGATION)
003500*                    VT020.    (VIES-BUILD)
003600*
003700* CHANGES :
003800* 01/12/1991 VBC - CREATED, FIRST CUT OF THE MONTHLY VAT RUN
003900*                  FOR THE SOFIA OFFICE, BY HAND FROM THE NRA
004000*                  PAPER FORM LAYOUT.
004100* 19/09/1998 VBC - Y2K REVIEW - TAX PERIOD AND ALL DATE WORK
004200*                  ALREADY 4 DIGIT YEAR THROUGH VTMAP04, NO
004300*                  CHANGE NEEDED HERE.
004400* 16/04/2024 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004500*                  PREVIOUS NOTICES.
004600* 01/12/2025 VBC - RE-WRITTEN GROUND UP FOR THE NEW NRA CIRCULAR
004700*                  - TAG DRIVEN MAPPING REPLACES THE OLD FIXED
004800*                  COLUMN-PER-ACCOUNT SCHEME.
004900* 10/12/2025 VBC - ADDED THE DISTINCT-BAD-DATE LIST (UP TO 3)
005000*                  PER NRA QUERY WV/2214 - ONE BAD DATE USED TO
005100*                  ABORT THE WHOLE RUN WITH NO CONTEXT.
005200* 13/12/2025 VBC - JOURNAL-WRITERS REWRITTEN TO CARRY EVERY
005300*                  COLUMN OF THE NRA LAYOUT - THE FIRST CUT ONLY
005400*                  WROTE A HEADER LINE, CAUGHT AT PEER REVIEW.
005500* 17/12/2025 VBC - COLLISION ABORT NOW NAMES BOTH TAGS, NOT JUST
005600*                  THE SECOND ONE IN.
005700* 19/12/2025 VBC - WARNING/ABORT TEXT NOW DRAWN FROM WSVTMSG
005800*                  INSTEAD OF BEING HARD CODED HERE.
005900* 09/01/2026 VBC - FIELD 10 GOODS/SERVICE DESCRIPTION NOW THE
006000*                  NRA'S OWN CYRILLIC WORDING (WAS TRANSLITERATED
006100*                  ENGLISH) - VT-0119.  VERSION LITERAL PULLED OUT
006200*                  TO 77-LEVEL, SHOP STYLE.
006300*
006400 ENVIRONMENT      DIVISION.
006500*================================
006600*
006700 COPY  "ENVDIV.COB".
006800 INPUT-OUTPUT     SECTION.
006900*--------------------------------
007000 FILE-CONTROL.
007100 COPY  "SELVTFIL.COB".
007200*
007300 DATA             DIVISION.
007400*================================
007500 FILE SECTION.
007600*--------------------------------
007700 COPY  "FDVTFIL.COB".
007800*
007900 WORKING-STORAGE  SECTION.
008000*--------------------------------
008100*
008200 COPY  "WSVTTAG.COB".
008300 COPY  "WSVTLDG.COB".
008400 COPY  "WSVTPOK.COB".
008500 COPY  "WSVTPRD.COB".
008600 COPY  "WSVTDEK.COB".
008700 COPY  "WSVTVIE.COB".
008800 COPY  "WSVTPKT.COB".
008900 COPY  "WSVTPRT.COB".
009000 COPY  "WSVTDKT.COB".
009100 COPY  "WSVTVIT.COB".
009200 COPY  "WSVTMSG.COB".
009300 COPY  "LKVTM04.COB".
009400 COPY  "LKVTM05.COB".
009500 COPY  "LKVT010.COB".
009600 COPY  "LKVT020.COB".
009700*
009800 01  VT-RUN-SWITCHES.
009900     03  VT-LEDGER-EOF-SW        PIC X(1)  VALUE "N".
010000         88  VT-LEDGER-EOF               VALUE "Y".
010100     03  VT-BAD-DATE-FOUND-SW    PIC X(1)  VALUE "N".
010200         88  VT-BAD-DATE-FOUND           VALUE "Y".
010300     03  VT-FATAL-SW             PIC X(1)  VALUE "N".
010400         88  VT-FATAL-ABORTED            VALUE "Y".
010500     03  FILLER                  PIC X(05).
010600*
010700 01  VT-RUN-FIELDS.
010800     03  VT-COMPANY-VAT          PIC X(15) VALUE SPACES.
010900     03  VT-RUN-TAXPAYER-NAME    PIC X(50) VALUE SPACES.
011000     03  VT-RUN-SUBMITTER        PIC X(50) VALUE SPACES.
011100     03  VT-RUN-PERIOD-OVERRIDE  PIC X(7)  VALUE SPACES.
011200     03  VT-LEDGER-ROW-NUMBER    PIC 9(7)  COMP VALUE 0.
011300     03  VT-BAD-DATE-COUNT       PIC 9(1)  COMP VALUE 0.
011400     03  VT-BAD-DATE-TABLE       OCCURS 3
011500                                 PIC X(10) VALUE SPACES.
011600     03  VT-BAD-DATE-IX          PIC 9(1)  COMP.
011700     03  FILLER                  PIC X(05).
011800*
011900*  Alternate view of the three bad-date slips as one flat 30
012000*  byte strip - kept for the day AA090 is asked to print the
012100*  offending values a column at a time instead of one to a line.
012200*
012300 01  VT-BAD-DATE-STRIP.
012400     03  VT-BAD-DATE-STRIP-TABLE OCCURS 3
012500                                 PIC X(10) VALUE SPACES.
012600 01  VT-BAD-DATE-CHARS REDEFINES VT-BAD-DATE-STRIP.
012700     03  VT-BAD-DATE-SLIP-CHAR   OCCURS 30  PIC X(1).
012800*
012900*  Per-record scratch for TAG-MAPPING - cleared at the top of
013000*  every ledger record, read by AA030/AA035 when the record is
013100*  done.
013200*
013300 01  VT-AA-WORK.
013400     03  VT-AA-POK-AMT           OCCURS 7
013500                                 PIC S9(10)V99 COMP-3.
013600     03  VT-AA-POK-TOUCHED       OCCURS 7  PIC X(1).
013700     03  VT-AA-PRD-AMT           OCCURS 15
013800                                 PIC S9(10)V99 COMP-3.
013900     03  VT-AA-PRD-TOUCHED       OCCURS 15 PIC X(1).
014000     03  VT-AA-ANY-POK-SW        PIC X(1).
014100         88  VT-AA-ANY-POK              VALUE "Y".
014200     03  VT-AA-ANY-PRD-SW        PIC X(1).
014300         88  VT-AA-ANY-PRD              VALUE "Y".
014400     03  VT-AA-UNKNOWN-SW        PIC X(1).
014500         88  VT-AA-ANY-UNKNOWN          VALUE "Y".
014600     03  VT-AA-KNOWN-SW          PIC X(1).
014700         88  VT-AA-ANY-KNOWN            VALUE "Y".
014800     03  VT-AA-TAG-IX            PIC 9(2)  COMP.
014900     03  VT-AA-TABLE-ID          PIC 9(1).
015000     03  VT-AA-COLUMN            PIC 9(2)  COMP.
015100     03  VT-AA-SIGNED-AMT        PIC S9(10)V99 COMP-3.
015200     03  VT-AA-DOC-TYPE-OUT      PIC X(2).
015300     03  VT-AA-DOC-NUMBER-OUT    PIC X(20).
015400     03  VT-AA-CPTY-VAT-OUT      PIC X(15).
015500     03  FILLER                  PIC X(05).
015600*
015700*  CSV build work - one small set of helpers shared by every
015800*  JOURNAL-WRITERS paragraph below.  Money and counts go
015900*  through an edited picture then a leading-space trim so the
016000*  CSV gets plain fixed point text, not a space-padded column.
016100*
016200 01  VT-CSV-WORK-FIELDS.
016300     03  VT-CSV-PTR              PIC 9(4)  COMP.
016400     03  VT-CSV-MONEY-WORK       PIC S9(10)V99 COMP-3.
016500     03  VT-CSV-COUNT-WORK       PIC 9(15) COMP.
016600     03  FILLER                  PIC X(05).
016700*
016800 01  VT-CSV-MONEY-EDIT           PIC -Z(9)9.99.
016900 01  VT-CSV-COUNT-EDIT           PIC Z(14)9.
017000*
017100 01  VT-CSV-TRIM-WORK.
017200     03  VT-CSV-TRIM-IN          PIC X(16).
017300     03  VT-CSV-TRIM-OUT         PIC X(16).
017400     03  VT-CSV-TRIM-IX          PIC 9(2)  COMP.
017500*
017600*  Column-at-a-time view of the trimmed output, for whichever
017700*  maintainer next has to chase a stray character through the
017800*  ZZ080 trim loop with a debug DISPLAY.
017900*
018000 01  VT-CSV-TRIM-OUT-CHARS REDEFINES VT-CSV-TRIM-WORK.
018100     03  FILLER                  PIC X(16).
018200     03  VT-CSV-TRIM-OUT-CHAR    OCCURS 16  PIC X(1).
018300     03  FILLER                  PIC X(02).
018400*
018500*  Every ZZ050/ZZ900 call site sets these two before the
018600*  PERFORM - the message number picks the fixed text out of
018700*  WSVTMSG, the detail carries the row/tag/value that changes
018800*  call to call.
018900*
019000 01  VT-ABORT-MSG-NO             PIC 9(2)  COMP.
019100 01  VT-ABORT-DETAIL             PIC X(120).
019200*
019300*  Two-line view of the detail text, kept in case the summary
019400*  file is ever narrowed below 120 columns and ZZ050/ZZ900 have
019500*  to wrap the detail onto a continuation line.
019600*
019700 01  VT-ABORT-DETAIL-PARTS REDEFINES VT-ABORT-DETAIL.
019800     03  VT-ABORT-DETAIL-LINE-1  PIC X(60).
019900     03  VT-ABORT-DETAIL-LINE-2  PIC X(60).
020000*
020100*  09/01/26 vbc - Version literal and the two GOODS-SVC-DESC
020200*                 constants pulled out to 77-level, shop style
020300*                 (see PY000/PYRGSTR/VACPRINT Prog-Name).  The
020400*                 descriptions are cp1251 Cyrillic text carried
020500*                 as hex literals so the source stays plain
020600*                 ASCII - replaced the transliterated English
020700*                 text the NRA validator was rejecting on the
020800*                 field 10 check (ticket VT-0119).
020900*
021000*  X"EFEEEAF3EFEAE020EDE020F1F2EEEAE02FF3F1EBF3E3E0" is cp1251
021100*  for "pokupka na stoka/usluga" (23 bytes).
021200*  X"EFF0EEE4E0E6E1E020EDE020F1F2EEEAE02FF3F1EBF3E3E0" is cp1251
021300*  for "prodazhba na stoka/usluga" (24 bytes).
021400*
021500 77  VT-PROG-VERSION             PIC X(14)
021600                                 VALUE "VT000 (1.0.03)".
021700 77  VT-GOODS-DESC-POKUPKI       PIC X(30)
021800         VALUE X"EFEEEAF3EFEAE020EDE020F1F2EEEAE02FF3F1EBF3E3E0".
021900 77  VT-GOODS-DESC-PRODAGBI      PIC X(30)
022000         VALUE X"EFF0EEE4E0E6E1E020EDE020F1F2EEEAE02FF3F1EBF3E3E0".
022100*
022200 LINKAGE          SECTION.
022300*--------------------------------
022400*
022500 PROCEDURE        DIVISION.
022600*=================================
022700*
022800 AA000-MAIN-LINE.
022900*----------------
023000     PERFORM  ZZ010-OPEN-FILES    THRU ZZ010-EXIT.
023100     PERFORM  AA001-READ-RUN-PARM THRU AA001-EXIT.
023200     PERFORM  AA005-READ-LEDGER   THRU AA005-EXIT.
023300     PERFORM  AA010-PROCESS-RECORD THRU AA010-EXIT
023400              UNTIL VT-LEDGER-EOF.
023500     IF       VT-COMPANY-VAT = SPACES
023600              MOVE VT-MSG-NO-COMPANY-VAT TO VT-ABORT-MSG-NO
023700              MOVE SPACES TO VT-ABORT-DETAIL
023800              PERFORM ZZ900-FATAL-ABORT THRU ZZ900-EXIT.
023900     IF       VT-BAD-DATE-FOUND
024000              PERFORM AA090-REPORT-BAD-DATES THRU AA090-EXIT
024100              PERFORM ZZ900-FATAL-ABORT THRU ZZ900-EXIT.
024200     PERFORM  BB000-CALL-DEKLAR   THRU BB000-EXIT.
024300     PERFORM  CC000-CALL-VIES     THRU CC000-EXIT.
024400     PERFORM  DD000-WRITE-POKUPKI THRU DD000-EXIT.
024500     PERFORM  DD100-WRITE-PRODAGBI THRU DD100-EXIT.
024600     PERFORM  DD200-WRITE-DEKLAR  THRU DD200-EXIT.
024700     PERFORM  DD300-WRITE-VIES    THRU DD300-EXIT.
024800     PERFORM  EE000-CLOSE-DOWN    THRU EE000-EXIT.
024900     STOP RUN.
025000*
025100*  RUN-PARM is one record, read once, closed straight away -
025200*  missing file or no record just means the run fields stay
025300*  blank, per RECORD LAYOUTS note "may be blank".
025400*
025500 AA001-READ-RUN-PARM.
025600*---------------------
025700     READ     VT-RUN-PARM
025800              AT END
025900                 MOVE SPACES TO VT-RUN-TAXPAYER-NAME
026000                                VT-RUN-SUBMITTER
026100                                VT-RUN-PERIOD-OVERRIDE
026200                 GO TO AA001-CLOSE
026300     END-READ.
026400     MOVE     VT-PARM-TAXPAYER-NAME   TO VT-RUN-TAXPAYER-NAME.
026500     MOVE     VT-PARM-SUBMITTER       TO VT-RUN-SUBMITTER.
026600     MOVE     VT-PARM-PERIOD-OVERRIDE TO VT-RUN-PERIOD-OVERRIDE.
026700 AA001-CLOSE.
026800     CLOSE    VT-RUN-PARM.
026900 AA001-EXIT.
027000     EXIT.
027100*
027200*  First physical record is always the CSV header row - read
027300*  and thrown away the first time through, per LEDGER-LOAD.1.
027400*
027500 AA005-READ-LEDGER.
027600*-------------------
027700     READ     VT-LEDGER-IN
027800              AT END
027900                 SET VT-LEDGER-EOF TO TRUE
028000                 GO TO AA005-EXIT
028100     END-READ.
028200     IF       VT-LEDGER-ROW-NUMBER = 0
028300              ADD 1 TO VT-LEDGER-ROW-NUMBER
028400              GO TO AA005-READ-LEDGER.
028500     ADD      1 TO VT-LEDGER-ROW-NUMBER.
028600     MOVE     VT-LEDGER-IN-LINE TO VT-LEDGER-LINE.
028700     MOVE     SPACES TO VT-LEDGER-FIELDS.
028800     UNSTRING VT-LEDGER-LINE DELIMITED BY ","
028900              INTO VT-LDG-COMPANY-VAT
029000                   VT-LDG-PARTNER-NAME
029100                   VT-LDG-COUNTERPARTY-VAT
029200                   VT-LDG-TAX-TAG-IDS
029300                   VT-LDG-BALANCE-TXT
029400                   VT-LDG-POSTING-DATE
029500                   VT-LDG-PURCHASE-REF
029600                   VT-LDG-SALES-MOVE-NAME
029700                   VT-LDG-DOCUMENT-TYPE
029800                   VT-LDG-DOCUMENT-DATE
029900     END-UNSTRING.
030000 AA005-EXIT.
030100     EXIT.
030200*
030300*  One ledger record, start to finish - derive company VAT,
030400*  parse balance/dates, split tags, map, emit, read the next.
030500*
030600 AA010-PROCESS-RECORD.
030700*----------------------
030800     IF       VT-COMPANY-VAT = SPACES
030900         AND  VT-LDG-COMPANY-VAT NOT = SPACES
031000              MOVE VT-LDG-COMPANY-VAT TO VT-COMPANY-VAT.
031100*
031200     MOVE     VT-LDG-BALANCE-TXT TO VT-M05-BALANCE-TEXT.
031300     CALL     "VTMAP05" USING VT-M05-LINKAGE.
031400     IF       VT-M05-BALANCE-INVALID
031500              MOVE VT-MSG-BAD-BALANCE TO VT-ABORT-MSG-NO
031600              STRING "row " VT-LEDGER-ROW-NUMBER
031700                     DELIMITED BY SIZE INTO VT-ABORT-DETAIL
031800              PERFORM ZZ900-FATAL-ABORT THRU ZZ900-EXIT.
031900     MOVE     VT-M05-BALANCE-OUT TO VT-LDG-BALANCE.
032000*
032100     IF       VT-LDG-POSTING-DATE = SPACES
032200              GO TO AA010-EXIT.
032300     PERFORM  AA011-PARSE-POSTING-DATE THRU AA011-EXIT.
032400     IF       VT-M04-DATE-INVALID
032500              PERFORM AA013-RECORD-BAD-DATE THRU AA013-EXIT
032600              GO TO AA010-EXIT.
032700*
032800     IF       VT-LDG-DOCUMENT-DATE NOT = SPACES
032900              PERFORM AA012-PARSE-DOCUMENT-DATE THRU AA012-EXIT
033000              IF VT-M04-DATE-INVALID
033100                 PERFORM AA013-RECORD-BAD-DATE THRU AA013-EXIT
033200                 GO TO AA010-EXIT
033300              END-IF
033400     ELSE
033500              MOVE SPACES TO VT-LDG-DOCUMENT-ISO
033600                             VT-LDG-DOCUMENT-DDMMYY.
033700*
033800     PERFORM  AA015-SPLIT-TAGS   THRU AA015-EXIT.
033900     PERFORM  AA020-MAP-TAGS     THRU AA020-EXIT.
034000     PERFORM  AA005-READ-LEDGER  THRU AA005-EXIT.
034100 AA010-EXIT.
034200     EXIT.
034300*
034400 AA011-PARSE-POSTING-DATE.
034500*--------------------------
034600     SET      VT-M04-PARSE-DATE TO TRUE.
034700     MOVE     VT-LDG-POSTING-DATE TO VT-M04-DATE-TEXT.
034800     CALL     "VTMAP04" USING VT-M04-LINKAGE.
034900     IF       VT-M04-DATE-VALID
035000              MOVE VT-M04-CCYY-OUT TO VT-LDG-POSTING-YYYYMM (1:4)
035100              MOVE VT-M04-MM-OUT   TO VT-LDG-POSTING-YYYYMM (5:2).
035200 AA011-EXIT.
035300     EXIT.
035400*
035500 AA012-PARSE-DOCUMENT-DATE.
035600*---------------------------
035700     SET      VT-M04-PARSE-DATE TO TRUE.
035800     MOVE     VT-LDG-DOCUMENT-DATE TO VT-M04-DATE-TEXT.
035900     CALL     "VTMAP04" USING VT-M04-LINKAGE.
036000     IF       VT-M04-DATE-VALID
036100              MOVE VT-M04-ISO-DATE      TO VT-LDG-DOCUMENT-ISO
036200              MOVE VT-M04-DDMMYYYY-DATE TO VT-LDG-DOCUMENT-DDMMYY.
036300 AA012-EXIT.
036400     EXIT.
036500*
036600*  Distinct-value capture, cap 3, per BUSINESS RULES / Date
036700*  validation.  Duplicates of an already-seen bad value do not
036800*  use up a slot.
036900*
037000 AA013-RECORD-BAD-DATE.
037100*------------------------
037200     SET      VT-BAD-DATE-FOUND TO TRUE.
037300     MOVE     1 TO VT-BAD-DATE-IX.
037400 AA014-DUP-CHECK.
037500*-----------------
037600     IF       VT-BAD-DATE-IX > VT-BAD-DATE-COUNT
037700              GO TO AA014-NOT-FOUND.
037800     IF       VT-BAD-DATE-TABLE (VT-BAD-DATE-IX)
037900                 = VT-M04-DATE-TEXT
038000              GO TO AA013-EXIT.
038100     ADD      1 TO VT-BAD-DATE-IX.
038200     GO TO    AA014-DUP-CHECK.
038300 AA014-NOT-FOUND.
038400*-----------------
038500     IF       VT-BAD-DATE-COUNT < 3
038600              ADD  1 TO VT-BAD-DATE-COUNT
038700              MOVE VT-M04-DATE-TEXT
038800                   TO VT-BAD-DATE-TABLE (VT-BAD-DATE-COUNT).
038900 AA013-EXIT.
039000     EXIT.
039100*
039200*  TAX-TAG-IDS split, max 20 tags/record - written out flat,
039300*  not via a loop, there being a hard OCCURS 20 ceiling.
039400*
039500 AA015-SPLIT-TAGS.
039600*-------------------
039700     MOVE     SPACES TO VT-LEDGER-TAG-WORK.
039800     MOVE     ZERO   TO VT-LDG-TAG-COUNT.
039900     IF       VT-LDG-TAX-TAG-IDS = SPACES
040000              GO TO AA015-EXIT.
040100     UNSTRING VT-LDG-TAX-TAG-IDS DELIMITED BY ","
040200         INTO VT-LDG-TAG-CODE (1)  VT-LDG-TAG-CODE (2)
040300              VT-LDG-TAG-CODE (3)  VT-LDG-TAG-CODE (4)
040400              VT-LDG-TAG-CODE (5)  VT-LDG-TAG-CODE (6)
040500              VT-LDG-TAG-CODE (7)  VT-LDG-TAG-CODE (8)
040600              VT-LDG-TAG-CODE (9)  VT-LDG-TAG-CODE (10)
040700              VT-LDG-TAG-CODE (11) VT-LDG-TAG-CODE (12)
040800              VT-LDG-TAG-CODE (13) VT-LDG-TAG-CODE (14)
040900              VT-LDG-TAG-CODE (15) VT-LDG-TAG-CODE (16)
041000              VT-LDG-TAG-CODE (17) VT-LDG-TAG-CODE (18)
041100              VT-LDG-TAG-CODE (19) VT-LDG-TAG-CODE (20)
041200         TALLYING IN VT-LDG-TAG-COUNT
041300     END-UNSTRING.
041400 AA015-EXIT.
041500     EXIT.
041600*
041700*  TAG-MAPPING - steps 1-4 of the SPEC section of that name.
041800*
041900 AA020-MAP-TAGS.
042000*----------------
042100     MOVE     ZERO   TO VT-AA-POK-AMT (ALL) VT-AA-PRD-AMT (ALL).
042200     MOVE     SPACES TO VT-AA-POK-TOUCHED (ALL)
042300                         VT-AA-PRD-TOUCHED (ALL).
042400     MOVE     "N"    TO VT-AA-ANY-POK-SW VT-AA-ANY-PRD-SW
042500                         VT-AA-UNKNOWN-SW VT-AA-KNOWN-SW.
042600     IF       VT-LDG-TAG-COUNT = 0
042700              GO TO AA020-EXIT.
042800     MOVE     1 TO VT-AA-TAG-IX.
042900 AA022-TAG-LOOP.
043000*-----------------
043100     IF       VT-AA-TAG-IX > VT-LDG-TAG-COUNT
043200              GO TO AA023-AFTER-LOOP.
043300     IF       VT-LDG-TAG-CODE (VT-AA-TAG-IX) NOT = SPACES
043400              PERFORM AA024-LOOKUP-TAG THRU AA024-EXIT.
043500     ADD      1 TO VT-AA-TAG-IX.
043600     GO TO    AA022-TAG-LOOP.
043700 AA023-AFTER-LOOP.
043800*-----------------
043900     IF       NOT VT-AA-ANY-KNOWN
044000              GO TO AA020-EXIT.
044100     IF       VT-AA-ANY-UNKNOWN
044200              MOVE VT-MSG-UNKNOWN-TAG TO VT-ABORT-MSG-NO
044300              STRING "row " VT-LEDGER-ROW-NUMBER
044400                     DELIMITED BY SIZE INTO VT-ABORT-DETAIL
044500              PERFORM ZZ050-LOG-WARNING THRU ZZ050-EXIT.
044600     IF       VT-AA-ANY-POK
044700              PERFORM AA030-EMIT-POKUPKI-ROW THRU AA030-EXIT.
044800     IF       VT-AA-ANY-PRD
044900              PERFORM AA035-EMIT-PRODAGBI-ROW THRU AA035-EXIT.
045000 AA020-EXIT.
045100     EXIT.
045200*
045300 AA024-LOOKUP-TAG.
045400*-------------------
045500     SET      VT-TAG-IX TO 1.
045600     SEARCH   VT-TAG-ENTRY
045700         AT END
045800             SET VT-AA-ANY-UNKNOWN TO TRUE
045900         WHEN VT-TAG-CODE (VT-TAG-IX)
046000                 = VT-LDG-TAG-CODE (VT-AA-TAG-IX)
046100             SET VT-AA-ANY-KNOWN TO TRUE
046200             PERFORM AA025-APPLY-TAG THRU AA025-EXIT
046300     END-SEARCH.
046400 AA024-EXIT.
046500     EXIT.
046600*
046700*  Assign (not accumulate) the record's balance, signed, into
046800*  the target column - abort on a second tag hitting the same
046900*  column (TAG-MAPPING.2 collision rule).
047000*
047100 AA025-APPLY-TAG.
047200*------------------
047300     MOVE     VT-TAG-TABLE-ID (VT-TAG-IX) TO VT-AA-TABLE-ID.
047400     IF       VT-AA-TABLE-ID = 0
047500              GO TO AA025-EXIT.
047600     MOVE     VT-TAG-COLUMN (VT-TAG-IX) TO VT-AA-COLUMN.
047700     IF       VT-TAG-SIGN-MINUS (VT-TAG-IX)
047800              COMPUTE VT-AA-SIGNED-AMT = VT-LDG-BALANCE * -1
047900     ELSE
048000              MOVE VT-LDG-BALANCE TO VT-AA-SIGNED-AMT.
048100*
048200     IF       VT-TAG-IS-POKUPKI (VT-TAG-IX)
048300              IF  VT-AA-POK-TOUCHED (VT-AA-COLUMN) = "Y"
048400                  MOVE VT-MSG-TAG-COLLISION TO VT-ABORT-MSG-NO
048500                  STRING "row " VT-LEDGER-ROW-NUMBER
048600                         " tag " VT-LDG-TAG-CODE (VT-AA-TAG-IX)
048700                         " column " VT-AA-COLUMN
048800                         DELIMITED BY SIZE INTO VT-ABORT-DETAIL
048900                  PERFORM ZZ900-FATAL-ABORT THRU ZZ900-EXIT
049000              ELSE
049100                  MOVE "Y" TO VT-AA-POK-TOUCHED (VT-AA-COLUMN)
049200                  MOVE VT-AA-SIGNED-AMT
049300                       TO VT-AA-POK-AMT (VT-AA-COLUMN)
049400                  SET  VT-AA-ANY-POK TO TRUE
049500              END-IF
049600     ELSE
049700              IF  VT-AA-PRD-TOUCHED (VT-AA-COLUMN) = "Y"
049800                  MOVE VT-MSG-TAG-COLLISION TO VT-ABORT-MSG-NO
049900                  STRING "row " VT-LEDGER-ROW-NUMBER
050000                         " tag " VT-LDG-TAG-CODE (VT-AA-TAG-IX)
050100                         " column " VT-AA-COLUMN
050200                         DELIMITED BY SIZE INTO VT-ABORT-DETAIL
050300                  PERFORM ZZ900-FATAL-ABORT THRU ZZ900-EXIT
050400              ELSE
050500                  MOVE "Y" TO VT-AA-PRD-TOUCHED (VT-AA-COLUMN)
050600                  MOVE VT-AA-SIGNED-AMT
050700                       TO VT-AA-PRD-AMT (VT-AA-COLUMN)
050800                  SET  VT-AA-ANY-PRD TO TRUE
050900              END-IF.
051000 AA025-EXIT.
051100     EXIT.
051200*
051300*  One POKUPKI row per ledger record that touched a purchases
051400*  column - identity fields per TAG-MAPPING.3/4/5/6.
051500*
051600 AA030-EMIT-POKUPKI-ROW.
051700*------------------------
051800     IF       VT-POK-ROW-COUNT >= VT-POK-MAX-ROWS
051900              GO TO AA030-EXIT.
052000     ADD      1 TO VT-POK-ROW-COUNT.
052100     SET      VT-POK-IX TO VT-POK-ROW-COUNT.
052200     PERFORM  AA040-DOC-TYPE  THRU AA040-EXIT.
052300     PERFORM  AA041-DOC-NUMBER-PURCHASE THRU AA041-EXIT.
052400     PERFORM  AA042-COUNTERPARTY-VAT THRU AA042-EXIT.
052500     MOVE     VT-COMPANY-VAT        TO VT-POK-VAT-NUMBER (VT-POK-IX).
052600     MOVE     VT-LDG-POSTING-YYYYMM TO VT-POK-TAX-PERIOD (VT-POK-IX).
052700     MOVE     VT-AA-DOC-TYPE-OUT    TO VT-POK-DOCUMENT-TYPE (VT-POK-IX).
052800     MOVE     VT-AA-DOC-NUMBER-OUT  TO VT-POK-DOCUMENT-NUMBER (VT-POK-IX).
052900     MOVE     VT-LDG-DOCUMENT-ISO   TO VT-POK-DOCUMENT-DATE-ISO (VT-POK-IX).
053000     MOVE     VT-LDG-DOCUMENT-DDMMYY TO VT-POK-DOCUMENT-DATE-DMY (VT-POK-IX).
053100     MOVE     VT-AA-CPTY-VAT-OUT    TO VT-POK-COUNTERPARTY-VAT (VT-POK-IX).
053200     MOVE     VT-LDG-PARTNER-NAME   TO VT-POK-COUNTERPARTY-NAME (VT-POK-IX).
053300     MOVE     VT-AA-POK-AMT (1)     TO VT-POK-AMT (VT-POK-IX 1).
053400     MOVE     VT-AA-POK-AMT (2)     TO VT-POK-AMT (VT-POK-IX 2).
053500     MOVE     VT-AA-POK-AMT (3)     TO VT-POK-AMT (VT-POK-IX 3).
053600     MOVE     VT-AA-POK-AMT (4)     TO VT-POK-AMT (VT-POK-IX 4).
053700     MOVE     VT-AA-POK-AMT (5)     TO VT-POK-AMT (VT-POK-IX 5).
053800     MOVE     ZERO                  TO VT-POK-AMT (VT-POK-IX 6).
053900     MOVE     ZERO                  TO VT-POK-AMT (VT-POK-IX 7).
054000 AA030-EXIT.
054100     EXIT.
054200*
054300*  One PRODAGBI row per ledger record that touched a sales
054400*  column, plus the two computed totals.
054500*
054600 AA035-EMIT-PRODAGBI-ROW.
054700*-------------------------
054800     IF       VT-PRD-ROW-COUNT >= VT-PRD-MAX-ROWS
054900              GO TO AA035-EXIT.
055000     ADD      1 TO VT-PRD-ROW-COUNT.
055100     SET      VT-PRD-IX TO VT-PRD-ROW-COUNT.
055200     PERFORM  AA040-DOC-TYPE  THRU AA040-EXIT.
055300     PERFORM  AA041-DOC-NUMBER-SALES THRU AA041-EXIT.
055400     PERFORM  AA042-COUNTERPARTY-VAT THRU AA042-EXIT.
055500     MOVE     VT-COMPANY-VAT        TO VT-PRD-VAT-NUMBER (VT-PRD-IX).
055600     MOVE     VT-LDG-POSTING-YYYYMM TO VT-PRD-TAX-PERIOD (VT-PRD-IX).
055700     MOVE     VT-AA-DOC-TYPE-OUT    TO VT-PRD-DOCUMENT-TYPE (VT-PRD-IX).
055800     MOVE     VT-AA-DOC-NUMBER-OUT  TO VT-PRD-DOCUMENT-NUMBER (VT-PRD-IX).
055900     MOVE     VT-LDG-DOCUMENT-ISO   TO VT-PRD-DOCUMENT-DATE-ISO (VT-PRD-IX).
056000     MOVE     VT-LDG-DOCUMENT-DDMMYY TO VT-PRD-DOCUMENT-DATE-DMY (VT-PRD-IX).
056100     MOVE     VT-AA-CPTY-VAT-OUT    TO VT-PRD-COUNTERPARTY-VAT (VT-PRD-IX).
056200     MOVE     VT-LDG-PARTNER-NAME   TO VT-PRD-COUNTERPARTY-NAME (VT-PRD-IX).
056300     MOVE     VT-AA-PRD-AMT (1)     TO VT-PRD-AMT (VT-PRD-IX 1).
056400     MOVE     VT-AA-PRD-AMT (2)     TO VT-PRD-AMT (VT-PRD-IX 2).
056500     MOVE     VT-AA-PRD-AMT (3)     TO VT-PRD-AMT (VT-PRD-IX 3).
056600     MOVE     VT-AA-PRD-AMT (4)     TO VT-PRD-AMT (VT-PRD-IX 4).
056700     MOVE     VT-AA-PRD-AMT (5)     TO VT-PRD-AMT (VT-PRD-IX 5).
056800     MOVE     VT-AA-PRD-AMT (6)     TO VT-PRD-AMT (VT-PRD-IX 6).
056900     MOVE     VT-AA-PRD-AMT (7)     TO VT-PRD-AMT (VT-PRD-IX 7).
057000     MOVE     VT-AA-PRD-AMT (8)     TO VT-PRD-AMT (VT-PRD-IX 8).
057100     MOVE     VT-AA-PRD-AMT (9)     TO VT-PRD-AMT (VT-PRD-IX 9).
057200     MOVE     VT-AA-PRD-AMT (10)    TO VT-PRD-AMT (VT-PRD-IX 10).
057300     MOVE     VT-AA-PRD-AMT (11)    TO VT-PRD-AMT (VT-PRD-IX 11).
057400     MOVE     VT-AA-PRD-AMT (12)    TO VT-PRD-AMT (VT-PRD-IX 12).
057500     MOVE     VT-AA-PRD-AMT (13)    TO VT-PRD-AMT (VT-PRD-IX 13).
057600     MOVE     VT-AA-PRD-AMT (14)    TO VT-PRD-AMT (VT-PRD-IX 14).
057700     MOVE     ZERO                  TO VT-PRD-AMT (VT-PRD-IX 15).
057800     COMPUTE  VT-PRD-TOTAL-TAX-BASE (VT-PRD-IX) =
057900                 VT-PRD-AMT (VT-PRD-IX 1)  + VT-PRD-AMT (VT-PRD-IX 3)
058000               + VT-PRD-AMT (VT-PRD-IX 4)  + VT-PRD-AMT (VT-PRD-IX 7)
058100               + VT-PRD-AMT (VT-PRD-IX 9)  + VT-PRD-AMT (VT-PRD-IX 10)
058200               + VT-PRD-AMT (VT-PRD-IX 11) + VT-PRD-AMT (VT-PRD-IX 12)
058300               + VT-PRD-AMT (VT-PRD-IX 13) + VT-PRD-AMT (VT-PRD-IX 14)
058400               + VT-PRD-AMT (VT-PRD-IX 15).
058500     COMPUTE  VT-PRD-TOTAL-VAT (VT-PRD-IX) =
058600                 VT-PRD-AMT (VT-PRD-IX 2)  + VT-PRD-AMT (VT-PRD-IX 5)
058700               + VT-PRD-AMT (VT-PRD-IX 6)  + VT-PRD-AMT (VT-PRD-IX 8).
058800 AA035-EXIT.
058900     EXIT.
059000*
059100*  Document type output = leading 2 digits; anything else
059200*  passes through (truncated to 2 bytes by the output field)
059300*  with a warning, per TAG-MAPPING.4.
059400*
059500 AA040-DOC-TYPE.
059600*----------------
059700     IF       VT-LDG-DOCUMENT-TYPE (1:2) IS NUMERIC
059800              MOVE VT-LDG-DOCUMENT-TYPE (1:2) TO VT-AA-DOC-TYPE-OUT
059900     ELSE
060000              MOVE VT-LDG-DOCUMENT-TYPE (1:2) TO VT-AA-DOC-TYPE-OUT
060100              MOVE VT-MSG-BAD-DOC-TYPE TO VT-ABORT-MSG-NO
060200              STRING "row " VT-LEDGER-ROW-NUMBER
060300                     DELIMITED BY SIZE INTO VT-ABORT-DETAIL
060400              PERFORM ZZ050-LOG-WARNING THRU ZZ050-EXIT.
060500 AA040-EXIT.
060600     EXIT.
060700*
060800*  Document number preference order - purchases favour the
060900*  vendor reference, sales favour the sales move name, per
061000*  TAG-MAPPING.3.
061100*
061200 AA041-DOC-NUMBER-PURCHASE.
061300*----------------------------
061400     IF       VT-LDG-PURCHASE-REF NOT = SPACES
061500              MOVE VT-LDG-PURCHASE-REF TO VT-AA-DOC-NUMBER-OUT
061600     ELSE
061700              MOVE VT-LDG-SALES-MOVE-NAME TO VT-AA-DOC-NUMBER-OUT.
061800 AA041-EXIT.
061900     EXIT.
062000*
062100 AA041-DOC-NUMBER-SALES.
062200*-------------------------
062300     IF       VT-LDG-SALES-MOVE-NAME NOT = SPACES
062400              MOVE VT-LDG-SALES-MOVE-NAME TO VT-AA-DOC-NUMBER-OUT
062500     ELSE
062600              MOVE VT-LDG-PURCHASE-REF TO VT-AA-DOC-NUMBER-OUT.
062700*
062800 AA042-COUNTERPARTY-VAT.
062900*-------------------------
063000     IF       VT-LDG-COUNTERPARTY-VAT = SPACES
063100              MOVE "9999999999999" TO VT-AA-CPTY-VAT-OUT
063200     ELSE
063300              MOVE VT-LDG-COUNTERPARTY-VAT TO VT-AA-CPTY-VAT-OUT.
063400 AA042-EXIT.
063500     EXIT.
063600*
063700*  Bad-date fatal message - up to 3 distinct values named, per
063800*  BUSINESS RULES / Date validation.
063900*
064000 AA090-REPORT-BAD-DATES.
064100*-------------------------
064200     MOVE     VT-MSG-BAD-DATE TO VT-ABORT-MSG-NO.
064300     STRING   VT-BAD-DATE-TABLE (1) " "
064400              VT-BAD-DATE-TABLE (2) " "
064500              VT-BAD-DATE-TABLE (3)
064600              DELIMITED BY SIZE INTO VT-ABORT-DETAIL.
064700 AA090-EXIT.
064800     EXIT.
064900*
065000*  DEKLAR-AGGREGATION - one CALL, VT010 does all the summing.
065100*
065200 BB000-CALL-DEKLAR.
065300*--------------------
065400     MOVE     VT-RUN-TAXPAYER-NAME TO VT-010-TAXPAYER-NAME.
065500     MOVE     VT-RUN-SUBMITTER     TO VT-010-SUBMITTER.
065600     MOVE     "N"                  TO VT-010-DUE-RECALC-SW.
065700     CALL     "VT010" USING VT-POKUPKI-TABLE VT-PRODAGBI-TABLE
065800                            VT-DEKLAR-RECORD VT-010-LINKAGE.
065900     IF       VT-010-DUE-RECALC
066000              MOVE VT-MSG-DUE-RECALC TO VT-ABORT-MSG-NO
066100              MOVE SPACES TO VT-ABORT-DETAIL
066200              PERFORM ZZ050-LOG-WARNING THRU ZZ050-EXIT.
066300 BB000-EXIT.
066400     EXIT.
066500*
066600*  VIES-BUILD - one CALL, VT020 groups/sorts/totals.
066700*
066800 CC000-CALL-VIES.
066900*------------------
067000     MOVE     VT-COMPANY-VAT       TO VT-020-COMPANY-VAT.
067100     MOVE     VT-RUN-TAXPAYER-NAME TO VT-020-TAXPAYER-NAME.
067200     MOVE     VT-RUN-SUBMITTER     TO VT-020-SUBMITTER.
067300     MOVE     VT-RUN-PERIOD-OVERRIDE TO VT-020-PERIOD-OVERRIDE.
067400     CALL     "VT020" USING VT-PRODAGBI-TABLE VT-VIES-HEADER
067500                            VT-VIES-TABLE VT-020-LINKAGE.
067600 CC000-EXIT.
067700     EXIT.
067800*
067900*  JOURNAL-WRITERS - POKUPKI.  CSV first (one header, then one
068000*  row per table entry), then fixed width TXT, same row order.
068100*
068200 DD000-WRITE-POKUPKI.
068300*----------------------
068400     MOVE     SPACES TO VT-POK-CSV-LINE.
068500     STRING   "VAT_NUMBER,TAX_PERIOD,BRANCH_NUMBER,"
068600              "JOURNAL_ROW_NUMBER,DOCUMENT_TYPE,DOCUMENT_NUMBER,"
068700              "DOCUMENT_DATE,COUNTERPARTY_VAT,COUNTERPARTY_NAME,"
068800              "GOODS_OR_SERVICE_DESCRIPTION,"
068900              "BASE_AND_VAT_NO_CREDIT,BASE_FULL_CREDIT,"
069000              "VAT_FULL_CREDIT,BASE_PARTIAL_CREDIT,"
069100              "VAT_PARTIAL_CREDIT,ANNUAL_CORRECTION,"
069200              "BASE_TRIANGULAR,SPECIAL_SUPPLY_CODE"
069300              DELIMITED BY SIZE INTO VT-POK-CSV-LINE.
069400     WRITE    VT-POK-CSV-LINE.
069500     PERFORM  DD011-POKUPKI-ROW THRU DD011-EXIT
069600              VARYING VT-POK-IX FROM 1 BY 1
069700              UNTIL VT-POK-IX > VT-POK-ROW-COUNT.
069800 DD000-EXIT.
069900     EXIT.
070000*
070100 DD011-POKUPKI-ROW.
070200*---------------------
070300     PERFORM  DD012-POKUPKI-CSV-ROW THRU DD012-EXIT.
070400     PERFORM  DD013-POKUPKI-TXT-ROW THRU DD013-EXIT.
070500 DD011-EXIT.
070600     EXIT.
070700*
070800 DD012-POKUPKI-CSV-ROW.
070900*-------------------------
071000     MOVE     SPACES TO VT-POK-CSV-LINE.
071100     MOVE     1      TO VT-CSV-PTR.
071200     STRING   VT-POK-VAT-NUMBER (VT-POK-IX) DELIMITED BY SIZE
071300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
071400     STRING   "," DELIMITED BY SIZE
071500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
071600     STRING   VT-POK-TAX-PERIOD (VT-POK-IX) DELIMITED BY SIZE
071700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
071800     STRING   "," DELIMITED BY SIZE
071900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
072000*                                    Branch number - always blank
072100*                                    on a journal row.
072200     STRING   "," DELIMITED BY SIZE
072300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
072400     MOVE     VT-POK-IX TO VT-CSV-COUNT-WORK.
072500     PERFORM  DD096-COUNT-TO-CSV THRU DD096-EXIT.
072600     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
072700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
072800     STRING   "," DELIMITED BY SIZE
072900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
073000     STRING   VT-POK-DOCUMENT-TYPE (VT-POK-IX) DELIMITED BY SIZE
073100              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
073200     STRING   "," DELIMITED BY SIZE
073300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
073400     STRING   VT-POK-DOCUMENT-NUMBER (VT-POK-IX) DELIMITED BY SIZE
073500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
073600     STRING   "," DELIMITED BY SIZE
073700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
073800     STRING   VT-POK-DOCUMENT-DATE-ISO (VT-POK-IX) DELIMITED BY SIZE
073900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
074000     STRING   "," DELIMITED BY SIZE
074100              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
074200     STRING   VT-POK-COUNTERPARTY-VAT (VT-POK-IX) DELIMITED BY SIZE
074300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
074400     STRING   "," DELIMITED BY SIZE
074500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
074600     STRING   VT-POK-COUNTERPARTY-NAME (VT-POK-IX) DELIMITED BY SIZE
074700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
074800     STRING   "," DELIMITED BY SIZE
074900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
075000     STRING   VT-GOODS-DESC-POKUPKI DELIMITED BY SIZE
075100              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
075200     STRING   "," DELIMITED BY SIZE
075300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
075400     MOVE     VT-POK-AMT (VT-POK-IX 1) TO VT-CSV-MONEY-WORK.
075500     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
075600     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
075700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
075800     STRING   "," DELIMITED BY SIZE
075900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
076000     MOVE     VT-POK-AMT (VT-POK-IX 2) TO VT-CSV-MONEY-WORK.
076100     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
076200     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
076300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
076400     STRING   "," DELIMITED BY SIZE
076500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
076600     MOVE     VT-POK-AMT (VT-POK-IX 3) TO VT-CSV-MONEY-WORK.
076700     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
076800     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
076900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
077000     STRING   "," DELIMITED BY SIZE
077100              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
077200     MOVE     VT-POK-AMT (VT-POK-IX 4) TO VT-CSV-MONEY-WORK.
077300     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
077400     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
077500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
077600     STRING   "," DELIMITED BY SIZE
077700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
077800     MOVE     VT-POK-AMT (VT-POK-IX 5) TO VT-CSV-MONEY-WORK.
077900     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
078000     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
078100              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
078200     STRING   "," DELIMITED BY SIZE
078300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
078400     MOVE     ZERO TO VT-CSV-MONEY-WORK.
078500     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
078600     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
078700              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
078800     STRING   "," DELIMITED BY SIZE
078900              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
079000     MOVE     ZERO TO VT-CSV-MONEY-WORK.
079100     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
079200     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
079300              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
079400     STRING   "," DELIMITED BY SIZE
079500              INTO VT-POK-CSV-LINE WITH POINTER VT-CSV-PTR.
079600     WRITE    VT-POK-CSV-LINE.
079700 DD012-EXIT.
079800     EXIT.
079900*
080000 DD013-POKUPKI-TXT-ROW.
080100*-------------------------
080200     MOVE     VT-POK-VAT-NUMBER (VT-POK-IX) TO PKT-03-02-VAT-NUMBER.
080300     MOVE     VT-POK-TAX-PERIOD (VT-POK-IX) TO PKT-03-01-TAX-PERIOD.
080400     MOVE     SPACES                        TO PKT-03-03-BRANCH-NUMBER.
080500     MOVE     VT-POK-IX                     TO PKT-03-04-ROW-NUMBER.
080600     MOVE     VT-POK-DOCUMENT-TYPE (VT-POK-IX)
080700                                             TO PKT-03-05-DOCUMENT-TYPE.
080800     MOVE     VT-POK-DOCUMENT-NUMBER (VT-POK-IX)
080900                                             TO PKT-03-06-DOCUMENT-NUMBER.
081000     MOVE     VT-POK-DOCUMENT-DATE-DMY (VT-POK-IX)
081100                                             TO PKT-03-07-DOCUMENT-DATE.
081200     MOVE     VT-POK-COUNTERPARTY-VAT (VT-POK-IX)
081300                                             TO PKT-03-08-COUNTERPARTY-VAT.
081400     MOVE     VT-POK-COUNTERPARTY-NAME (VT-POK-IX)
081500                                             TO PKT-03-09-COUNTERPARTY-NAME.
081600     MOVE     VT-GOODS-DESC-POKUPKI      TO PKT-03-10-GOODS-SVC-DESC.
081700     MOVE     VT-POK-AMT (VT-POK-IX 1)      TO PKT-03-30-BASE-VAT-NO-CRED.
081800     MOVE     VT-POK-AMT (VT-POK-IX 2)      TO PKT-03-31-BASE-FULL-CRED.
081900     MOVE     VT-POK-AMT (VT-POK-IX 3)      TO PKT-03-41-VAT-FULL-CRED.
082000     MOVE     VT-POK-AMT (VT-POK-IX 4)      TO PKT-03-32-BASE-PART-CRED.
082100     MOVE     VT-POK-AMT (VT-POK-IX 5)      TO PKT-03-42-VAT-PART-CRED.
082200     MOVE     ZERO                           TO PKT-03-43-ANNUAL-CORRECTN.
082300     MOVE     ZERO                           TO PKT-03-44-BASE-TRIANGULAR.
082400     MOVE     SPACES                         TO PKT-03-45-SPECIAL-SUPPLY.
082500     WRITE    VT-POK-TXT-REC FROM VT-POK-TXT-LINE.
082600 DD013-EXIT.
082700     EXIT.
082800*
082900*  JOURNAL-WRITERS - PRODAGBI.
083000*
083100 DD100-WRITE-PRODAGBI.
083200*------------------------
083300     MOVE     SPACES TO VT-PRD-CSV-LINE.
083400     STRING   "VAT_NUMBER,TAX_PERIOD,BRANCH_NUMBER,"
083500              "JOURNAL_ROW_NUMBER,DOCUMENT_TYPE,DOCUMENT_NUMBER,"
083600              "DOCUMENT_DATE,COUNTERPARTY_VAT,COUNTERPARTY_NAME,"
083700              "GOODS_OR_SERVICE_DESCRIPTION,TOTAL_TAX_BASE,"
083800              "TOTAL_VAT,BASE_20,VAT_20,BASE_INTRA_COMMUNITY_ACQ,"
083900              "BASE_REVERSE_CHARGE_82,VAT_INTRA_COMMUNITY_AND_82,"
084000              "VAT_FOR_PRIVATE_USE,BASE_9,VAT_9,BASE_0_CHAPTER3,"
084100              "BASE_0_INTRA_COMMUNITY_SUPPLY,BASE_0_OTHER,"
084200              "BASE_SERVICES_21_2,BASE_69_2_EU,BASE_EXEMPT,"
084300              "BASE_TRIANGULAR,SPECIAL_SUPPLY_CODE"
084400              DELIMITED BY SIZE INTO VT-PRD-CSV-LINE.
084500     WRITE    VT-PRD-CSV-LINE.
084600     PERFORM  DD111-PRODAGBI-ROW THRU DD111-EXIT
084700              VARYING VT-PRD-IX FROM 1 BY 1
084800              UNTIL VT-PRD-IX > VT-PRD-ROW-COUNT.
084900 DD100-EXIT.
085000     EXIT.
085100*
085200 DD111-PRODAGBI-ROW.
085300*----------------------
085400     PERFORM  DD112-PRODAGBI-CSV-ROW THRU DD112-EXIT.
085500     PERFORM  DD113-PRODAGBI-TXT-ROW THRU DD113-EXIT.
085600 DD111-EXIT.
085700     EXIT.
085800*
085900 DD112-PRODAGBI-CSV-ROW.
086000*--------------------------
086100     MOVE     SPACES TO VT-PRD-CSV-LINE.
086200     MOVE     1      TO VT-CSV-PTR.
086300     STRING   VT-PRD-VAT-NUMBER (VT-PRD-IX) DELIMITED BY SIZE
086400              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
086500     STRING   "," DELIMITED BY SIZE
086600              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
086700     STRING   VT-PRD-TAX-PERIOD (VT-PRD-IX) DELIMITED BY SIZE
086800              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
086900     STRING   "," DELIMITED BY SIZE
087000              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
087100     STRING   "," DELIMITED BY SIZE
087200              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
087300     MOVE     VT-PRD-IX TO VT-CSV-COUNT-WORK.
087400     PERFORM  DD096-COUNT-TO-CSV THRU DD096-EXIT.
087500     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
087600              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
087700     STRING   "," DELIMITED BY SIZE
087800              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
087900     STRING   VT-PRD-DOCUMENT-TYPE (VT-PRD-IX) DELIMITED BY SIZE
088000              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
088100     STRING   "," DELIMITED BY SIZE
088200              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
088300     STRING   VT-PRD-DOCUMENT-NUMBER (VT-PRD-IX) DELIMITED BY SIZE
088400              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
088500     STRING   "," DELIMITED BY SIZE
088600              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
088700     STRING   VT-PRD-DOCUMENT-DATE-ISO (VT-PRD-IX) DELIMITED BY SIZE
088800              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
088900     STRING   "," DELIMITED BY SIZE
089000              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
089100     STRING   VT-PRD-COUNTERPARTY-VAT (VT-PRD-IX) DELIMITED BY SIZE
089200              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
089300     STRING   "," DELIMITED BY SIZE
089400              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
089500     STRING   VT-PRD-COUNTERPARTY-NAME (VT-PRD-IX) DELIMITED BY SIZE
089600              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
089700     STRING   "," DELIMITED BY SIZE
089800              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
089900     STRING   VT-GOODS-DESC-PRODAGBI DELIMITED BY SIZE
090000              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
090100     STRING   "," DELIMITED BY SIZE
090200              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
090300     MOVE     VT-PRD-TOTAL-TAX-BASE (VT-PRD-IX) TO VT-CSV-MONEY-WORK.
090400     PERFORM  DD115-PRD-AMOUNT-FIELD THRU DD115-EXIT.
090500     MOVE     VT-PRD-TOTAL-VAT (VT-PRD-IX) TO VT-CSV-MONEY-WORK.
090600     PERFORM  DD115-PRD-AMOUNT-FIELD THRU DD115-EXIT.
090700     PERFORM  DD117-PRD-CSV-AMT-LOOP THRU DD117-EXIT
090800              VARYING VT-CSV-TRIM-IX FROM 1 BY 1
090900              UNTIL VT-CSV-TRIM-IX > 14.
091000     WRITE    VT-PRD-CSV-LINE.
091100 DD112-EXIT.
091200     EXIT.
091300*
091400*  One amount column out of the 14 indexed PRD-AMT entries,
091500*  column 15 (triangular) is always zero and not carried in
091600*  the table, handled separately in the TXT writer below.
091700*
091800 DD117-PRD-CSV-AMT-LOOP.
091900*--------------------------
092000     MOVE     VT-PRD-AMT (VT-PRD-IX VT-CSV-TRIM-IX)
092100              TO VT-CSV-MONEY-WORK.
092200     PERFORM  DD115-PRD-AMOUNT-FIELD THRU DD115-EXIT.
092300 DD117-EXIT.
092400     EXIT.
092500*
092600 DD115-PRD-AMOUNT-FIELD.
092700*--------------------------
092800     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
092900     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
093000              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
093100     STRING   "," DELIMITED BY SIZE
093200              INTO VT-PRD-CSV-LINE WITH POINTER VT-CSV-PTR.
093300 DD115-EXIT.
093400     EXIT.
093500*
093600 DD113-PRODAGBI-TXT-ROW.
093700*--------------------------
093800     MOVE     VT-PRD-VAT-NUMBER (VT-PRD-IX) TO PRT-02-02-VAT-NUMBER.
093900     MOVE     VT-PRD-TAX-PERIOD (VT-PRD-IX) TO PRT-02-01-TAX-PERIOD.
094000     MOVE     SPACES                        TO PRT-02-03-BRANCH-NUMBER.
094100     MOVE     VT-PRD-IX                     TO PRT-02-04-ROW-NUMBER.
094200     MOVE     VT-PRD-DOCUMENT-TYPE (VT-PRD-IX)
094300                                             TO PRT-02-05-DOCUMENT-TYPE.
094400     MOVE     VT-PRD-DOCUMENT-NUMBER (VT-PRD-IX)
094500                                             TO PRT-02-06-DOCUMENT-NUMBER.
094600     MOVE     VT-PRD-DOCUMENT-DATE-DMY (VT-PRD-IX)
094700                                             TO PRT-02-07-DOCUMENT-DATE.
094800     MOVE     VT-PRD-COUNTERPARTY-VAT (VT-PRD-IX)
094900                                             TO PRT-02-08-COUNTERPARTY-VAT.
095000     MOVE     VT-PRD-COUNTERPARTY-NAME (VT-PRD-IX)
095100                                             TO PRT-02-09-COUNTERPARTY-NAME.
095200     MOVE     VT-GOODS-DESC-PRODAGBI    TO PRT-02-10-GOODS-SVC-DESC.
095300     MOVE     VT-PRD-TOTAL-TAX-BASE (VT-PRD-IX) TO PRT-02-10-TOTAL-TAX-BASE.
095400     MOVE     VT-PRD-TOTAL-VAT (VT-PRD-IX)   TO PRT-02-20-TOTAL-VAT.
095500     MOVE     VT-PRD-AMT (VT-PRD-IX 1)       TO PRT-02-11-BASE-20.
095600     MOVE     VT-PRD-AMT (VT-PRD-IX 2)       TO PRT-02-21-VAT-20.
095700     MOVE     VT-PRD-AMT (VT-PRD-IX 3)       TO PRT-02-12-BASE-ICA.
095800     MOVE     VT-PRD-AMT (VT-PRD-IX 4)       TO PRT-02-26-BASE-RC-ART82.
095900     MOVE     VT-PRD-AMT (VT-PRD-IX 5)       TO PRT-02-22-VAT-ICA-AND-82.
096000     MOVE     VT-PRD-AMT (VT-PRD-IX 6)       TO PRT-02-23-VAT-PRIVATE-USE.
096100     MOVE     VT-PRD-AMT (VT-PRD-IX 7)       TO PRT-02-13-BASE-9.
096200     MOVE     VT-PRD-AMT (VT-PRD-IX 8)       TO PRT-02-24-VAT-9.
096300     MOVE     VT-PRD-AMT (VT-PRD-IX 9)       TO PRT-02-14-BASE-0-CHAPTER3.
096400     MOVE     VT-PRD-AMT (VT-PRD-IX 10)      TO PRT-02-15-BASE-0-ICS.
096500     MOVE     VT-PRD-AMT (VT-PRD-IX 11)      TO PRT-02-16-BASE-0-OTHER.
096600     MOVE     VT-PRD-AMT (VT-PRD-IX 12)      TO PRT-02-17-BASE-SVC-21-2.
096700     MOVE     VT-PRD-AMT (VT-PRD-IX 13)      TO PRT-02-18-BASE-69-2-EU.
096800     MOVE     VT-PRD-AMT (VT-PRD-IX 14)      TO PRT-02-19-BASE-EXEMPT.
096900     MOVE     ZERO                            TO PRT-02-25-BASE-TRIANGULAR.
097000     MOVE     SPACES                          TO PRT-02-27-SPECIAL-SUPPLY.
097100     WRITE    VT-PRD-TXT-REC FROM VT-PRD-TXT-LINE.
097200 DD113-EXIT.
097300     EXIT.
097400*
097500*  JOURNAL-WRITERS - DEKLAR.  One record only, built by VT010
097600*  into WSVTDEK, moved across to both output shapes here.
097700*
097800 DD200-WRITE-DEKLAR.
097900*----------------------
098000     MOVE     SPACES TO VT-DEK-CSV-LINE.
098100     MOVE     1      TO VT-CSV-PTR.
098200     STRING   VT-DEK-VAT-NUMBER DELIMITED BY SIZE
098300              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
098400     STRING   "," DELIMITED BY SIZE
098500              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
098600     STRING   VT-DEK-TAXPAYER-NAME DELIMITED BY SIZE
098700              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
098800     STRING   "," DELIMITED BY SIZE
098900              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
099000     STRING   VT-DEK-TAX-PERIOD DELIMITED BY SIZE
099100              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
099200     STRING   "," DELIMITED BY SIZE
099300              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
099400     STRING   VT-DEK-SUBMITTER-PERSON DELIMITED BY SIZE
099500              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
099600     STRING   "," DELIMITED BY SIZE
099700              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
099800     STRING   "0" DELIMITED BY SIZE
099900              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
100000     STRING   "," DELIMITED BY SIZE
100100              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
100200     MOVE     VT-DEK-SALES-DOC-COUNT TO VT-CSV-COUNT-WORK.
100300     PERFORM  DD096-COUNT-TO-CSV THRU DD096-EXIT.
100400     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
100500              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
100600     STRING   "," DELIMITED BY SIZE
100700              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
100800     MOVE     VT-DEK-PURCHASES-DOC-COUNT TO VT-CSV-COUNT-WORK.
100900     PERFORM  DD096-COUNT-TO-CSV THRU DD096-EXIT.
101000     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
101100              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
101200     STRING   "," DELIMITED BY SIZE
101300              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
101400     MOVE     VT-DEK-SALES-TOTAL-TAX-BASE TO VT-CSV-MONEY-WORK.
101500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
101600     MOVE     VT-DEK-SALES-TOTAL-VAT TO VT-CSV-MONEY-WORK.
101700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
101800     MOVE     VT-DEK-SALES-BASE-20 TO VT-CSV-MONEY-WORK.
101900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
102000     MOVE     VT-DEK-SALES-VAT-20 TO VT-CSV-MONEY-WORK.
102100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
102200     MOVE     VT-DEK-SALES-BASE-ICA-82 TO VT-CSV-MONEY-WORK.
102300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
102400     MOVE     VT-DEK-SALES-VAT-ICA-82 TO VT-CSV-MONEY-WORK.
102500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
102600     MOVE     VT-DEK-SALES-VAT-PRIV-USE TO VT-CSV-MONEY-WORK.
102700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
102800     MOVE     VT-DEK-SALES-BASE-9 TO VT-CSV-MONEY-WORK.
102900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
103000     MOVE     VT-DEK-SALES-VAT-9 TO VT-CSV-MONEY-WORK.
103100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
103200     MOVE     VT-DEK-SALES-BASE-0-CH3 TO VT-CSV-MONEY-WORK.
103300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
103400     MOVE     VT-DEK-SALES-BASE-0-ICS TO VT-CSV-MONEY-WORK.
103500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
103600     MOVE     VT-DEK-SALES-BASE-0-OTHER TO VT-CSV-MONEY-WORK.
103700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
103800     MOVE     VT-DEK-SALES-BASE-SVC-21-2 TO VT-CSV-MONEY-WORK.
103900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
104000     MOVE     VT-DEK-SALES-BASE-69-2-EU TO VT-CSV-MONEY-WORK.
104100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
104200     MOVE     VT-DEK-SALES-BASE-EXEMPT TO VT-CSV-MONEY-WORK.
104300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
104400     MOVE     VT-DEK-PUR-BASE-VAT-NO-CRED TO VT-CSV-MONEY-WORK.
104500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
104600     MOVE     VT-DEK-PUR-BASE-FULL-CRED TO VT-CSV-MONEY-WORK.
104700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
104800     MOVE     VT-DEK-PUR-VAT-FULL-CRED TO VT-CSV-MONEY-WORK.
104900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
105000     MOVE     VT-DEK-PUR-BASE-PART-CRED TO VT-CSV-MONEY-WORK.
105100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
105200     MOVE     VT-DEK-PUR-VAT-PART-CRED TO VT-CSV-MONEY-WORK.
105300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
105400     MOVE     VT-DEK-PUR-ANNUAL-CORRECTION TO VT-CSV-MONEY-WORK.
105500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
105600     MOVE     VT-DEK-PRO-RATA-PCT TO VT-CSV-MONEY-WORK.
105700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
105800     MOVE     VT-DEK-TOTAL-TAX-CREDIT TO VT-CSV-MONEY-WORK.
105900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
106000     MOVE     VT-DEK-VAT-DUE TO VT-CSV-MONEY-WORK.
106100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
106200     MOVE     VT-DEK-VAT-REFUNDABLE TO VT-CSV-MONEY-WORK.
106300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
106400     MOVE     VT-DEK-VAT-OFFSET-92-1 TO VT-CSV-MONEY-WORK.
106500     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
106600     MOVE     VT-DEK-VAT-PAID TO VT-CSV-MONEY-WORK.
106700     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
106800     MOVE     VT-DEK-VAT-REFUNDABLE-92-1 TO VT-CSV-MONEY-WORK.
106900     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
107000     MOVE     VT-DEK-VAT-REFUNDABLE-92-3 TO VT-CSV-MONEY-WORK.
107100     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
107200     MOVE     VT-DEK-VAT-REFUNDABLE-92-4 TO VT-CSV-MONEY-WORK.
107300     PERFORM  DD210-DEK-AMOUNT-FIELD THRU DD210-EXIT.
107400     WRITE    VT-DEK-CSV-LINE.
107500*
107600     MOVE     VT-DEK-VAT-NUMBER            TO DKT-00-01-VAT-NUMBER.
107700     MOVE     VT-DEK-TAXPAYER-NAME         TO DKT-00-02-TAXPAYER-NAME.
107800     MOVE     VT-DEK-TAX-PERIOD            TO DKT-00-03-TAX-PERIOD.
107900     MOVE     VT-DEK-SUBMITTER-PERSON      TO DKT-00-04-SUBMITTER-PERSON.
108000     MOVE     VT-DEK-SALES-DOC-COUNT       TO DKT-00-05-SALES-DOC-COUNT.
108100     MOVE     VT-DEK-PURCHASES-DOC-COUNT   TO DKT-00-06-PUR-DOC-COUNT.
108200     MOVE     VT-DEK-SALES-TOTAL-TAX-BASE  TO DKT-01-01-SALES-TOT-BASE.
108300     MOVE     VT-DEK-SALES-TOTAL-VAT       TO DKT-01-20-SALES-TOT-VAT.
108400     MOVE     VT-DEK-SALES-BASE-20         TO DKT-01-11-SALES-BASE-20.
108500     MOVE     VT-DEK-SALES-VAT-20          TO DKT-01-21-SALES-VAT-20.
108600     MOVE     VT-DEK-SALES-BASE-ICA-82     TO DKT-01-12-SALES-BASE-ICA82.
108700     MOVE     VT-DEK-SALES-VAT-ICA-82      TO DKT-01-22-SALES-VAT-ICA82.
108800     MOVE     VT-DEK-SALES-VAT-PRIV-USE    TO DKT-01-23-SALES-VAT-PRIV.
108900     MOVE     VT-DEK-SALES-BASE-9          TO DKT-01-13-SALES-BASE-9.
109000     MOVE     VT-DEK-SALES-VAT-9           TO DKT-01-24-SALES-VAT-9.
109100     MOVE     VT-DEK-SALES-BASE-0-CH3      TO DKT-01-14-SALES-BASE-0-CH3.
109200     MOVE     VT-DEK-SALES-BASE-0-ICS      TO DKT-01-15-SALES-BASE-0-ICS.
109300     MOVE     VT-DEK-SALES-BASE-0-OTHER    TO DKT-01-16-SALES-BASE-0-OTH.
109400     MOVE     VT-DEK-SALES-BASE-SVC-21-2   TO DKT-01-17-SALES-BASE-SVC21.
109500     MOVE     VT-DEK-SALES-BASE-69-2-EU    TO DKT-01-18-SALES-BASE-69-2.
109600     MOVE     VT-DEK-SALES-BASE-EXEMPT     TO DKT-01-19-SALES-BASE-EXEMPT.
109700     MOVE     VT-DEK-PUR-BASE-VAT-NO-CRED  TO DKT-01-30-PUR-BASE-NO-CRED.
109800     MOVE     VT-DEK-PUR-BASE-FULL-CRED    TO DKT-01-31-PUR-BASE-FULL.
109900     MOVE     VT-DEK-PUR-VAT-FULL-CRED     TO DKT-01-41-PUR-VAT-FULL.
110000     MOVE     VT-DEK-PUR-BASE-PART-CRED    TO DKT-01-32-PUR-BASE-PART.
110100     MOVE     VT-DEK-PUR-VAT-PART-CRED     TO DKT-01-42-PUR-VAT-PART.
110200     MOVE     VT-DEK-PUR-ANNUAL-CORRECTION TO DKT-01-43-PUR-ANNUAL-CORR.
110300     MOVE     VT-DEK-PRO-RATA-PCT          TO DKT-01-33-PRO-RATA-PCT.
110400     MOVE     VT-DEK-TOTAL-TAX-CREDIT      TO DKT-01-40-TOTAL-TAX-CREDIT.
110500     MOVE     VT-DEK-VAT-DUE               TO DKT-01-50-VAT-DUE.
110600     MOVE     VT-DEK-VAT-REFUNDABLE        TO DKT-01-60-VAT-REFUNDABLE.
110700     MOVE     VT-DEK-VAT-OFFSET-92-1       TO DKT-01-70-VAT-OFFSET-92-1.
110800     MOVE     VT-DEK-VAT-PAID              TO DKT-01-71-VAT-PAID.
110900     MOVE     VT-DEK-VAT-REFUNDABLE-92-1   TO DKT-01-80-VAT-REFUND-92-1.
111000     MOVE     VT-DEK-VAT-REFUNDABLE-92-3   TO DKT-01-81-VAT-REFUND-92-3.
111100     MOVE     VT-DEK-VAT-REFUNDABLE-92-4   TO DKT-01-82-VAT-REFUND-92-4.
111200     WRITE    VT-DEK-TXT-REC FROM VT-DEK-TXT-LINE.
111300 DD200-EXIT.
111400     EXIT.
111500*
111600 DD210-DEK-AMOUNT-FIELD.
111700*--------------------------
111800     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
111900     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
112000              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
112100     STRING   "," DELIMITED BY SIZE
112200              INTO VT-DEK-CSV-LINE WITH POINTER VT-CSV-PTR.
112300 DD210-EXIT.
112400     EXIT.
112500*
112600*  VIES-WRITERS - CSV extract (VIR rows only) then the four
112700*  TXT header shapes plus one VIR line per table row, all
112800*  sharing VT-VIT-VDR-LINE's storage (REDEFINES).
112900*
113000 DD300-WRITE-VIES.
113100*--------------------
113200     MOVE     SPACES TO VT-VIE-CSV-LINE.
113300     STRING   "LINE_NUMBER,COUNTERPARTY_VAT,SERVICES_TAX_BASE,"
113400              "GOODS_TAX_BASE,TRIANGULAR_TAX_BASE"
113500              DELIMITED BY SIZE INTO VT-VIE-CSV-LINE.
113600     WRITE    VT-VIE-CSV-LINE.
113700     PERFORM  DD310-VIES-CSV-ROW THRU DD310-EXIT
113800              VARYING VT-VIR-IX FROM 1 BY 1
113900              UNTIL VT-VIR-IX > VT-VIR-ROW-COUNT.
114000*
114100     MOVE     "VHR"                 TO VIT-VHR-TAG.
114200     MOVE     VT-VIE-REPORTING-PERIOD TO VIT-VHR-REPORTING-PERIOD.
114300     MOVE     VT-VIR-ROW-COUNT      TO VIT-VHR-TOTAL-REC-COUNT.
114400     MOVE     SPACES                TO VIT-VHR-FILLER-AREA.
114500     WRITE    VT-VIE-TXT-REC FROM VT-VIT-VHR-LINE.
114600*
114700     MOVE     "VDR"                 TO VIT-VDR-TAG.
114800     MOVE     VT-VIE-DECLARER-ID    TO VIT-VDR-DECLARER-ID.
114900     MOVE     VT-VIE-DECLARER-NAME  TO VIT-VDR-DECLARER-NAME.
115000     MOVE     SPACES                TO VIT-VDR-DECLARER-CITY.
115100     MOVE     ZERO                  TO VIT-VDR-DECLARER-POSTAL.
115200     MOVE     SPACES                TO VIT-VDR-DECLARER-ADDRESS.
115300     MOVE     SPACES                TO VIT-VDR-DECLARER-PERS-TYPE.
115400     WRITE    VT-VIE-TXT-REC FROM VT-VIT-VDR-LINE.
115500*
115600     MOVE     "VTR"                 TO VIT-VTR-TAG.
115700     MOVE     VT-VIE-REGISTERED-VAT TO VIT-VTR-REGISTERED-VAT.
115800     MOVE     VT-VIE-REGISTERED-NAME TO VIT-VTR-REGISTERED-NAME.
115900     MOVE     SPACES                TO VIT-VTR-REGISTERED-ADDRESS.
116000     WRITE    VT-VIE-TXT-REC FROM VT-VIT-VTR-LINE.
116100*
116200     MOVE     "TTR"                 TO VIT-TTR-TAG.
116300     MOVE     VT-VIE-TOTAL-TAX-BASE TO VIT-TTR-TOTAL-TAX-BASE.
116400     MOVE     ZERO                  TO VIT-TTR-VOD-TAX-BASE.
116500     WRITE    VT-VIE-TXT-REC FROM VT-VIT-TTR-LINE.
116600*
116700     PERFORM  DD320-VIR-TXT-ROW THRU DD320-EXIT
116800              VARYING VT-VIR-IX FROM 1 BY 1
116900              UNTIL VT-VIR-IX > VT-VIR-ROW-COUNT.
117000 DD300-EXIT.
117100     EXIT.
117200*
117300 DD310-VIES-CSV-ROW.
117400*----------------------
117500     MOVE     SPACES TO VT-VIE-CSV-LINE.
117600     MOVE     1      TO VT-CSV-PTR.
117700     MOVE     VT-VIR-IX TO VT-CSV-COUNT-WORK.
117800     PERFORM  DD096-COUNT-TO-CSV THRU DD096-EXIT.
117900     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
118000              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
118100     STRING   "," DELIMITED BY SIZE
118200              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
118300     STRING   VT-VIR-COUNTERPARTY-VAT (VT-VIR-IX) DELIMITED BY SIZE
118400              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
118500     STRING   "," DELIMITED BY SIZE
118600              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
118700     MOVE     VT-VIR-SERVICES-TAX-BASE (VT-VIR-IX) TO VT-CSV-MONEY-WORK.
118800     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
118900     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
119000              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
119100     STRING   "," DELIMITED BY SIZE
119200              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
119300     MOVE     ZERO TO VT-CSV-MONEY-WORK.
119400     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
119500     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
119600              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
119700     STRING   "," DELIMITED BY SIZE
119800              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
119900     MOVE     ZERO TO VT-CSV-MONEY-WORK.
120000     PERFORM  DD095-MONEY-TO-CSV THRU DD095-EXIT.
120100     STRING   VT-CSV-TRIM-OUT DELIMITED BY SPACE
120200              INTO VT-VIE-CSV-LINE WITH POINTER VT-CSV-PTR.
120300     WRITE    VT-VIE-CSV-LINE.
120400 DD310-EXIT.
120500     EXIT.
120600*
120700 DD320-VIR-TXT-ROW.
120800*----------------------
120900     MOVE     "VIR"                 TO VIT-VIR-TAG.
121000     MOVE     VT-VIR-IX             TO VIT-VIR-LINE-NUMBER.
121100     MOVE     VT-VIR-COUNTERPARTY-VAT (VT-VIR-IX)
121200                                     TO VIT-VIR-COUNTERPARTY-VAT.
121300     MOVE     ZERO                  TO VIT-VIR-GOODS-TAX-BASE.
121400     MOVE     ZERO                  TO VIT-VIR-TRIANGULAR-BASE.
121500     MOVE     VT-VIR-SERVICES-TAX-BASE (VT-VIR-IX)
121600                                     TO VIT-VIR-SERVICES-TAX-BASE.
121700     MOVE     SPACES                TO VIT-VIR-REPORTING-PERIOD.
121800     WRITE    VT-VIE-TXT-REC FROM VT-VIT-VIR-LINE.
121900 DD320-EXIT.
122000     EXIT.
122100*
122200*  Shared CSV helpers - round (no-op at 2dp in practice per
122300*  SPEC Business Rules), edit, then trim leading spaces off
122400*  a right justified numeric-edited field so the CSV carries
122500*  plain fixed point text instead of a space padded column.
122600*
122700 DD095-MONEY-TO-CSV.
122800*----------------------
122900     PERFORM  ZZ070-ROUND-AMOUNT THRU ZZ070-EXIT.
123000     MOVE     VT-CSV-MONEY-WORK TO VT-CSV-MONEY-EDIT.
123100     MOVE     VT-CSV-MONEY-EDIT TO VT-CSV-TRIM-IN.
123200     PERFORM  ZZ080-TRIM-LEADING-SPACES THRU ZZ080-EXIT.
123300 DD095-EXIT.
123400     EXIT.
123500*
123600 DD096-COUNT-TO-CSV.
123700*----------------------
123800     MOVE     VT-CSV-COUNT-WORK TO VT-CSV-COUNT-EDIT.
123900     MOVE     VT-CSV-COUNT-EDIT TO VT-CSV-TRIM-IN.
124000     PERFORM  ZZ080-TRIM-LEADING-SPACES THRU ZZ080-EXIT.
124100 DD096-EXIT.
124200     EXIT.
124300*
124400*  Run summary - one text line straight to VT-SUMMARY, built
124500*  from the fixed message text in WSVTMSG plus the caller's
124600*  variable detail, written the moment a warning happens (no
124700*  held table).
124800*
124900 ZZ050-LOG-WARNING.
125000*--------------------
125100     SET      VT-MSG-IX TO VT-ABORT-MSG-NO.
125200     MOVE     VT-MSG-TEXT (VT-MSG-IX) TO VT-MSG-LINE-TEXT.
125300     MOVE     VT-ABORT-DETAIL          TO VT-MSG-LINE-DETAIL.
125400     MOVE     VT-MSG-LINE              TO VT-SUMMARY-LINE.
125500     WRITE    VT-SUMMARY-LINE.
125600 ZZ050-EXIT.
125700     EXIT.
125800*
125900*  Half-even rounding point for any narrowing MOVE of a money
126000*  field to a shorter decimal layout - not actually exercised
126100*  in v1 (inputs are already 2dp) but kept as the one place to
126200*  change if the NRA ever widen a field.
126300*
126400 ZZ070-ROUND-AMOUNT.
126500*----------------------
126600     COMPUTE  VT-CSV-MONEY-WORK ROUNDED = VT-CSV-MONEY-WORK.
126700 ZZ070-EXIT.
126800     EXIT.
126900*
127000*  Skip past the leading spaces a right-justified numeric
127100*  edited field always carries, so the CSV writers can STRING
127200*  the plain digits in without reformatting by hand.
127300*
127400 ZZ080-TRIM-LEADING-SPACES.
127500*----------------------------
127600     MOVE     SPACES TO VT-CSV-TRIM-OUT.
127700     MOVE     1      TO VT-CSV-TRIM-IX.
127800 ZZ081-TRIM-SCAN.
127900*-----------------
128000     IF       VT-CSV-TRIM-IX > 16
128100              GO TO ZZ082-TRIM-DONE.
128200     IF       VT-CSV-TRIM-IN (VT-CSV-TRIM-IX:1) = SPACE
128300              ADD 1 TO VT-CSV-TRIM-IX
128400              GO TO ZZ081-TRIM-SCAN.
128500 ZZ082-TRIM-DONE.
128600*-----------------
128700     IF       VT-CSV-TRIM-IX > 16
128800              MOVE "0" TO VT-CSV-TRIM-OUT
128900     ELSE
129000              MOVE VT-CSV-TRIM-IN (VT-CSV-TRIM-IX:) TO VT-CSV-TRIM-OUT.
129100 ZZ080-EXIT.
129200     EXIT.
129300*
129400 ZZ010-OPEN-FILES.
129500*-------------------
129600     OPEN     INPUT  VT-RUN-PARM.
129700     OPEN     INPUT  VT-LEDGER-IN.
129800     OPEN     OUTPUT VT-POK-CSV VT-PRD-CSV VT-DEK-CSV VT-VIE-CSV.
129900     OPEN     OUTPUT VT-POK-TXT VT-PRD-TXT VT-DEK-TXT VT-VIE-TXT.
130000     OPEN     OUTPUT VT-SUMMARY.
130100     IF       VT-LEDGER-IN-STATUS NOT = "00"
130200              MOVE "Cannot open ledger input file"
130300                   TO VT-ABORT-DETAIL
130400              STOP RUN.
130500 ZZ010-EXIT.
130600     EXIT.
130700*
130800 EE000-CLOSE-DOWN.
130900*-------------------
131000     CLOSE    VT-LEDGER-IN.
131100     CLOSE    VT-POK-CSV VT-PRD-CSV VT-DEK-CSV VT-VIE-CSV.
131200     CLOSE    VT-POK-TXT VT-PRD-TXT VT-DEK-TXT VT-VIE-TXT.
131300     CLOSE    VT-SUMMARY.
131400 EE000-EXIT.
131500     EXIT.
131600*
131700*  Fatal-abort point - every ZZ900 caller has already set
131800*  VT-ABORT-MSG-NO and (where needed) VT-ABORT-DETAIL.
131900*
132000 ZZ900-FATAL-ABORT.
132100*---------------------
132200     SET      VT-FATAL-ABORTED TO TRUE.
132300     SET      VT-MSG-IX TO VT-ABORT-MSG-NO.
132400     MOVE     VT-MSG-TEXT (VT-MSG-IX) TO VT-MSG-LINE-TEXT.
132500     MOVE     VT-ABORT-DETAIL          TO VT-MSG-LINE-DETAIL.
132600     MOVE     VT-MSG-LINE              TO VT-SUMMARY-LINE.
132700     DISPLAY  "VATTOOL ABORTED - " VT-SUMMARY-LINE.
132800     WRITE    VT-SUMMARY-LINE.
132900     CLOSE    VT-SUMMARY.
133000     CLOSE    VT-LEDGER-IN VT-POK-CSV VT-PRD-CSV VT-DEK-CSV
133100              VT-VIE-CSV VT-POK-TXT VT-PRD-TXT VT-DEK-TXT
133200              VT-VIE-TXT.
133300     STOP RUN.
133400 ZZ900-EXIT.
133500     EXIT.
